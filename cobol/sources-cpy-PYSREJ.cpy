000010*****************************************************************
000020* PYSREJ.cpybk
000030* REJECT RECORD - ONE ENTRY PER TRANSACTION FAILING VALIDATION
000040* WRITTEN BY PYSBATCH FROM THE ERROR-CD RETURNED BY THE CALLED
000050* VALIDATION ROUTINE (PYSPREP/PYSCONF/PYSREFD/PYSCANC)
000060*----------------------------------------------------------------
000070* AMENDMENT HISTORY:
000080*----------------------------------------------------------------
000090* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000100* R1SETD 30/11/1998 DWT  - RECORD LENGTH CORRECTED 100 TO 108 -
000110* R1SETD              RESERVE PER SHOP STANDARD (SEE PYSMST)
000120*****************************************************************
000130
000140* I-O FORMAT: PYSREJR  FROM FILE PYSREJO
000150  05  PYSREJ-RECORD                 PIC X(108).
000160
000170  05  PYSREJR REDEFINES PYSREJ-RECORD.
000180      10  PYSREJ-TRAN-TYPE          PIC X(08).
000190*             ECHO OF THE REJECTED REQUEST TYPE
000200      10  PYSREJ-RESERVATION-ID     PIC X(20).
000210      10  PYSREJ-ERROR-CODE         PIC X(15).
000220*             E.G. PAYMENT_004, REFUND_005 - SEE PYSCMWS ERRTAB
000230      10  PYSREJ-ERROR-MESSAGE      PIC X(57).
000240      10  FILLER                    PIC X(08).
000250*             PAD TO 108 - RESERVED
