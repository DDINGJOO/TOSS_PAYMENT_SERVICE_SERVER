000010*----------------------------------------------------------------
000020* CANC.cpybk
000030* LINKAGE AREA FOR CALLED ROUTINE PYSCANC
000040* PASSED FROM PYSBATCH C600-HANDLE-CANCEL
000050*----------------------------------------------------------------
000060* AMENDMENT HISTORY:
000070* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000080* R1SET3 21/06/1994 DWT  - REQ 0164 - ADD FORCE-FAIL-SW FOR OUTAGE
000090* R1SET3              SIMULATION TESTING
000100* R1SET9 30/11/1998 DWT  - REQ 0219 - CURRENT-STATUS PASSED IN
000110* R1SET9              FROM THE MASTER TABLE ROW HELD BY
000120* R1SET9              PYSBATCH - PAYMENT-ID AND ORIGINAL-AMOUNT
000130* R1SET9              OUTPUTS DROPPED, CALLER ALREADY HOLDS THEM
000140*----------------------------------------------------------------
000150
000160  01  WK-C-CANC-RECORD.
000170      05  WK-C-CANC-INPUT.
000180          10  WK-C-CANC-CURRENT-STATUS    PIC X(10).
000190          10  WK-N-CANC-ORIGINAL-AMOUNT   PIC 9(11).
000200          10  WK-C-CANC-REASON            PIC X(28).
000210          10  WK-C-CANC-FORCE-FAIL-SW     PIC X(01).
000220              88  WK-C-CANC-FORCE-GATEWAY-FAIL  VALUE "Y".
000230      05  WK-C-CANC-OUTPUT.
000240          10  WK-C-CANC-ERROR-CD          PIC X(15).
000250*                 SPACES IF THE CANCELLATION WAS ACCEPTED
000260          10  FILLER                      PIC X(14).
