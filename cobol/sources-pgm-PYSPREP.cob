000010**************************
000020  IDENTIFICATION DIVISION.
000030**************************
000040  PROGRAM-ID.     PYSPREP.
000050  AUTHOR.         DESMOND LIM.
000060  INSTALLATION.   PAYMENT SETTLEMENT SYSTEMS - IS DIVISION.
000070  DATE-WRITTEN.   14 MAR 1991.
000080  DATE-COMPILED.
000090  SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PREPARE A NEW PAYMENT
000120*               FOR A RESERVATION. THE CALLER (PYSBATCH) HAS
000130*               ALREADY SEARCHED THE IN-STORAGE MASTER TABLE AND
000140*               SKIPS THIS CALL WHEN THE RESERVATION ALREADY HAS A
000150*               PAYMENT ROW. THIS ROUTINE VALIDATES THE REQUEST
000160*               AMOUNT AND GENERATES THE PAYMENT-ID.
000170*
000180*================================================================
000190* HISTORY OF MODIFICATION:
000200*================================================================
000210* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000220* R1SET9 30/11/1998 DWT  - REQ 0219 - DUPLICATE-RESERVATION CHECK
000230*               REMOVED - NOW DONE BY PYSBATCH AGAINST ITS OWN
000240*               MASTER TABLE BEFORE THIS ROUTINE IS EVER CALLED
000250*----------------------------------------------------------------
000260  EJECT
000270***********************
000280  ENVIRONMENT DIVISION.
000290***********************
000300  CONFIGURATION SECTION.
000310  SOURCE-COMPUTER.  IBM-AS400.
000320  OBJECT-COMPUTER.  IBM-AS400.
000330  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000340                     UPSI-0 ON STATUS IS U0-ON
000350                            OFF STATUS IS U0-OFF.
000360
000370****************
000380  DATA DIVISION.
000390****************
000400  WORKING-STORAGE SECTION.
000410**************************
000420  01  FILLER                     PIC X(24)  VALUE
000430      "** PROGRAM PYSPREP   **".
000440
000450* ------------------ PROGRAM WORKING STORAGE -------------------*
000460* PAYMENT-ID SEQUENCE - RETAINED IN WORKING-STORAGE ACROSS EVERY
000470* CALL FOR THE LIFE OF THE RUN UNIT SO NUMBERS NEVER REPEAT
000480  01  WK-N-PREP-PAYMENT-SEQ          PIC S9(08) COMP VALUE ZERO.
000490  01  WK-C-PREP-PAYMENT-SEQ-RAW REDEFINES
000500                WK-N-PREP-PAYMENT-SEQ     PIC X(04).
000510  01  WK-C-PREP-PAYMENT-SEQ-ED       PIC 9(08).
000520  01  WK-C-PREP-PAYMENT-ID-WORK      PIC X(20).
000530  01  WK-C-PREP-PAYMENT-ID-PARTS REDEFINES
000540                WK-C-PREP-PAYMENT-ID-WORK.
000550      05  WK-C-PREP-ID-PREFIX        PIC X(04).
000560      05  WK-C-PREP-ID-NUMBER        PIC X(08).
000570      05  FILLER                    PIC X(08).
000580
000590  01  WK-N-PREP-AMOUNT-WORK          PIC 9(11).
000600  01  WK-C-PREP-AMOUNT-RAW REDEFINES
000610                WK-N-PREP-AMOUNT-WORK     PIC X(11).
000620
000630  01  WK-C-COMMON.
000640  COPY PYSCMWS.
000650
000660******************
000670  LINKAGE SECTION.
000680******************
000690  COPY PREP.
000700  EJECT
000710*********************************************
000720  PROCEDURE DIVISION USING WK-C-PREP-RECORD.
000730*********************************************
000740  MAIN-MODULE.
000750      MOVE SPACES             TO WK-C-PREP-ERROR-CD.
000760      MOVE SPACES             TO WK-C-PREP-PAYMENT-ID.
000770      MOVE WK-N-PREP-AMOUNT   TO WK-N-PREP-AMOUNT-WORK.
000780      PERFORM A100-VALIDATE-AMOUNT
000790         THRU A199-VALIDATE-AMOUNT-EX.
000800      IF WK-C-PREP-ERROR-CD NOT = SPACES
000810          GO TO A999-MAIN-MODULE-EX.
000820      PERFORM B100-GENERATE-PAYMENT-ID
000830         THRU B199-GENERATE-PAYMENT-ID-EX.
000840*----------------------------------------------------------------
000850  A999-MAIN-MODULE-EX.
000860*----------------------------------------------------------------
000870      GOBACK.
000880
000890*----------------------------------------------------------------
000900  A100-VALIDATE-AMOUNT.
000910* THE REQUEST AMOUNT MUST BE A WHOLE POSITIVE WON AMOUNT
000920*----------------------------------------------------------------
000930      IF WK-N-PREP-AMOUNT-WORK NOT GREATER THAN ZERO
000940          MOVE "VALIDATION_004" TO WK-C-PREP-ERROR-CD.
000950*----------------------------------------------------------------
000960  A199-VALIDATE-AMOUNT-EX.
000970*----------------------------------------------------------------
000980      EXIT.
000990
001000*----------------------------------------------------------------
001010  B100-GENERATE-PAYMENT-ID.
001020*----------------------------------------------------------------
001030      ADD 1 TO WK-N-PREP-PAYMENT-SEQ.
001040      MOVE WK-N-PREP-PAYMENT-SEQ TO WK-C-PREP-PAYMENT-SEQ-ED.
001050      MOVE SPACES                TO WK-C-PREP-PAYMENT-ID-WORK.
001060      MOVE "PAY-"                TO WK-C-PREP-ID-PREFIX.
001070      MOVE WK-C-PREP-PAYMENT-SEQ-ED TO WK-C-PREP-ID-NUMBER.
001080      MOVE WK-C-PREP-PAYMENT-ID-WORK TO WK-C-PREP-PAYMENT-ID.
001090*----------------------------------------------------------------
001100  B199-GENERATE-PAYMENT-ID-EX.
001110*----------------------------------------------------------------
001120      EXIT.
001130
001140******************************************************************
001150*************** END OF PROGRAM SOURCE  PYSPREP  *****************
001160******************************************************************
