000010*----------------------------------------------------------------
000020* MONY.cpybk
000030* LINKAGE AREA FOR CALLED ROUTINE PYSMONY
000040* APPLIES A WHOLE PERCENTAGE TO AN AMOUNT, TRUNCATED, NO ROUNDING
000050* CALLED FROM PYSREFD AND PYSCANC
000060*----------------------------------------------------------------
000070* AMENDMENT HISTORY:
000080* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000090*----------------------------------------------------------------
000100
000110  01  WK-C-MONY-RECORD.
000120      05  WK-C-MONY-INPUT.
000130          10  WK-N-MONY-AMOUNT            PIC 9(11).
000140          10  WK-N-MONY-PERCENT           PIC 9(03).
000150      05  WK-C-MONY-OUTPUT.
000160          10  WK-N-MONY-RESULT            PIC 9(11).
000170*                 AMOUNT * PERCENT / 100, TRUNCATED
000180          10  FILLER                      PIC X(10).
