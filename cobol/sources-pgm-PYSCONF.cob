000010**************************
000020  IDENTIFICATION DIVISION.
000030**************************
000040  PROGRAM-ID.     PYSCONF.
000050  AUTHOR.         DESMOND LIM.
000060  INSTALLATION.   PAYMENT SETTLEMENT SYSTEMS - IS DIVISION.
000070  DATE-WRITTEN.   14 MAR 1991.
000080  DATE-COMPILED.
000090  SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CONFIRM A PREPARED
000120*               PAYMENT. THE CALLER (PYSBATCH) SUPPLIES THE
000130*               CURRENT STATUS AND PREPARED AMOUNT FROM ITS OWN
000140*               MASTER TABLE ROW. THIS ROUTINE VALIDATES THE
000150*               PAYMENT METHOD AND THE REQUEST AMOUNT AND, ON
000160*               SUCCESS, GENERATES THE TRANSACTION-ID.
000170*
000180*================================================================
000190* HISTORY OF MODIFICATION:
000200*================================================================
000210* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000220* R1SET9 30/11/1998 DWT  - REQ 0219 - MASTER LOOKUP MOVED TO
000230*               PYSBATCH - THIS ROUTINE NO LONGER TOUCHES THE
000240*               MASTER FILE
000250* R1SETI 14/12/1998 DWT  - REQ 0219 - VALIDATION_004 (REQUEST
000260*               AMOUNT NOT POSITIVE) WAS MISSING FROM THIS ROUTINE
000270*               - PYSPREP REJECTS A ZERO OR NEGATIVE AMOUNT BUT
000280*               THIS ONE DID NOT.  CHECK ADDED AHEAD OF THE
000290*               AMOUNT- MATCH TEST
000300*----------------------------------------------------------------
000310  EJECT
000320***********************
000330  ENVIRONMENT DIVISION.
000340***********************
000350  CONFIGURATION SECTION.
000360  SOURCE-COMPUTER.  IBM-AS400.
000370  OBJECT-COMPUTER.  IBM-AS400.
000380  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000390                     UPSI-0 ON STATUS IS U0-ON
000400                            OFF STATUS IS U0-OFF.
000410
000420****************
000430  DATA DIVISION.
000440****************
000450  WORKING-STORAGE SECTION.
000460**************************
000470  01  FILLER                     PIC X(24)  VALUE
000480      "** PROGRAM PYSCONF   **".
000490
000500* ------------------ PROGRAM WORKING STORAGE -------------------*
000510* VALID PAYMENT METHOD TABLE
000520  01  WK-C-CONF-METHOD-VALUES.
000530      05  FILLER  PIC X(15)  VALUE "CARD".
000540      05  FILLER  PIC X(15)  VALUE "VIRTUAL_ACCOUNT".
000550      05  FILLER  PIC X(15)  VALUE "EASY_PAY".
000560      05  FILLER  PIC X(15)  VALUE "TRANSFER".
000570  01  WK-C-CONF-METHOD-TABLE REDEFINES WK-C-CONF-METHOD-VALUES.
000580      05  WK-C-CONF-METHOD-ENT  OCCURS 4 TIMES
000590              INDEXED BY WK-X-CONF-METHOD
000600              PIC X(15).
000610
000620* TRANSACTION-ID SEQUENCE - RETAINED ACROSS EVERY CALL FOR THE
000630* LIFE OF THE RUN UNIT SO NUMBERS NEVER REPEAT
000640  01  WK-N-CONF-TRAN-SEQ             PIC S9(08) COMP VALUE ZERO.
000650  01  WK-C-CONF-TRAN-SEQ-RAW REDEFINES
000660                WK-N-CONF-TRAN-SEQ        PIC X(04).
000670  01  WK-C-CONF-TRAN-SEQ-ED          PIC 9(08).
000680  01  WK-C-CONF-TRAN-ID-WORK         PIC X(20).
000690  01  WK-C-CONF-TRAN-ID-PARTS REDEFINES
000700                WK-C-CONF-TRAN-ID-WORK.
000710      05  WK-C-CONF-TRAN-PREFIX      PIC X(04).
000720      05  WK-C-CONF-TRAN-NUMBER      PIC X(08).
000730      05  FILLER                    PIC X(08).
000740
000750  01  WK-C-CONF-FOUND-SW             PIC X(01)  VALUE "N".
000760      88  WK-C-CONF-METHOD-VALID         VALUE "Y".
000770
000780  01  WK-C-COMMON.
000790  COPY PYSCMWS.
000800
000810******************
000820  LINKAGE SECTION.
000830******************
000840  COPY CONF.
000850  EJECT
000860*********************************************
000870  PROCEDURE DIVISION USING WK-C-CONF-RECORD.
000880*********************************************
000890  MAIN-MODULE.
000900      MOVE SPACES             TO WK-C-CONF-ERROR-CD.
000910      MOVE SPACES             TO WK-C-CONF-TRANSACTION-ID.
000920      PERFORM A100-VALIDATE-CONFIRMATION
000930         THRU A199-VALIDATE-CONFIRMATION-EX.
000940      IF WK-C-CONF-ERROR-CD NOT = SPACES
000950          GO TO A999-MAIN-MODULE-EX.
000960      PERFORM B100-GENERATE-TRANSACTION-ID
000970         THRU B199-GENERATE-TRANSACTION-ID-EX.
000980*----------------------------------------------------------------
000990  A999-MAIN-MODULE-EX.
001000*----------------------------------------------------------------
001010      GOBACK.
001020
001030*----------------------------------------------------------------
001040  A100-VALIDATE-CONFIRMATION.
001050* PAYMENT MUST BE PREPARED, REQUEST AMOUNT MUST BE A WHOLE
001060* POSITIVE WON AMOUNT AND MUST MATCH THE PREPARED AMOUNT
001070* EXACTLY, AND THE METHOD MUST BE ONE OF THE FOUR SUPPORTED
001080* PAYMENT METHODS - R1SETI
001090*----------------------------------------------------------------
001100      IF WK-C-CONF-CURRENT-STATUS = SPACES
001110          MOVE "PAYMENT_001" TO WK-C-CONF-ERROR-CD
001120          GO TO A199-VALIDATE-CONFIRMATION-EX.
001130      IF WK-C-CONF-CURRENT-STATUS = "COMPLETED"
001140          MOVE "PAYMENT_002" TO WK-C-CONF-ERROR-CD
001150          GO TO A199-VALIDATE-CONFIRMATION-EX.
001160      IF WK-C-CONF-CURRENT-STATUS = "CANCELLED"
001170          MOVE "PAYMENT_003" TO WK-C-CONF-ERROR-CD
001180          GO TO A199-VALIDATE-CONFIRMATION-EX.
001190      IF WK-C-CONF-CURRENT-STATUS NOT = "PREPARED"
001200          MOVE "PAYMENT_006" TO WK-C-CONF-ERROR-CD
001210          GO TO A199-VALIDATE-CONFIRMATION-EX.
001220      IF WK-N-CONF-REQUEST-AMOUNT NOT GREATER THAN ZERO
001230          MOVE "VALIDATION_004" TO WK-C-CONF-ERROR-CD
001240          GO TO A199-VALIDATE-CONFIRMATION-EX.
001250      IF WK-N-CONF-REQUEST-AMOUNT NOT = WK-N-CONF-PREPARED-AMOUNT
001260          MOVE "PAYMENT_004" TO WK-C-CONF-ERROR-CD
001270          GO TO A199-VALIDATE-CONFIRMATION-EX.
001280      MOVE "N" TO WK-C-CONF-FOUND-SW.
001290      SET WK-X-CONF-METHOD TO 1.
001300      SEARCH WK-C-CONF-METHOD-ENT
001310          AT END
001320              MOVE "N" TO WK-C-CONF-FOUND-SW
001330          WHEN WK-C-CONF-METHOD-ENT (WK-X-CONF-METHOD)
001340                      = WK-C-CONF-METHOD
001350              MOVE "Y" TO WK-C-CONF-FOUND-SW.
001360      IF NOT WK-C-CONF-METHOD-VALID
001370          MOVE "VALIDATION_003" TO WK-C-CONF-ERROR-CD.
001380*----------------------------------------------------------------
001390  A199-VALIDATE-CONFIRMATION-EX.
001400*----------------------------------------------------------------
001410      EXIT.
001420
001430*----------------------------------------------------------------
001440  B100-GENERATE-TRANSACTION-ID.
001450*----------------------------------------------------------------
001460      ADD 1 TO WK-N-CONF-TRAN-SEQ.
001470      MOVE WK-N-CONF-TRAN-SEQ    TO WK-C-CONF-TRAN-SEQ-ED.
001480      MOVE SPACES                TO WK-C-CONF-TRAN-ID-WORK.
001490      MOVE "TRN-"                TO WK-C-CONF-TRAN-PREFIX.
001500      MOVE WK-C-CONF-TRAN-SEQ-ED TO WK-C-CONF-TRAN-NUMBER.
001510      MOVE WK-C-CONF-TRAN-ID-WORK TO WK-C-CONF-TRANSACTION-ID.
001520*----------------------------------------------------------------
001530  B199-GENERATE-TRANSACTION-ID-EX.
001540*----------------------------------------------------------------
001550      EXIT.
001560
001570******************************************************************
001580*************** END OF PROGRAM SOURCE  PYSCONF  *****************
001590******************************************************************
