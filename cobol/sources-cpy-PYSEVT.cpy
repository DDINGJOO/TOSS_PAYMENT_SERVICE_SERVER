000010*****************************************************************
000020* PYSEVT.cpybk
000030* OUTBOUND EVENT RECORD - REFUND-COMPLETED / PAYMENT-CANCELLED
000040* WRITTEN BY PYSREFD AND PYSCANC (VIA PYSBATCH) IN WRITE ORDER
000050* DOWNSTREAM NOTIFICATION FEED - REPLACES THE OLD MESSAGE QUEUE
000060*----------------------------------------------------------------
000070* AMENDMENT HISTORY:
000080*----------------------------------------------------------------
000090* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000100* R1SET8 02/02/1995 KLM  - REQ 0180 - PAYMENT-CANCELLED EVENT TYPE
000110* R1SET8              ADDED FOR FULL CANCELLATION NOTIFICATIONS
000120*****************************************************************
000130
000140* I-O FORMAT: PYSEVTR  FROM FILE PYSEVTO
000150  05  PYSEVT-RECORD                 PIC X(150).
000160
000170  05  PYSEVTR REDEFINES PYSEVT-RECORD.
000180      10  PYSEVT-EVENT-TYPE         PIC X(20).
000190          88  PYSEVT-IS-REFUND-CMP      VALUE "RefundCompleted".
000200          88  PYSEVT-IS-PAYMENT-CAN     VALUE "PaymentCancelled".
000210      10  PYSEVT-REFUND-ID          PIC X(20).
000220*             BLANK FOR FULL CANCELLATIONS
000230      10  PYSEVT-PAYMENT-ID         PIC X(20).
000240      10  PYSEVT-RESERVATION-ID     PIC X(20).
000250      10  PYSEVT-ORIGINAL-AMOUNT    PIC 9(11).
000260      10  PYSEVT-REFUND-AMOUNT      PIC 9(11).
000270      10  PYSEVT-REASON             PIC X(28).
000280      10  PYSEVT-OCCURRED-AT        PIC 9(14).
000290*             PROCESS TIMESTAMP  CCYYMMDDHHMMSS
000300      10  FILLER                    PIC X(06).
000310*             PAD TO 150 - RESERVED
