000010**************************
000020  IDENTIFICATION DIVISION.
000030**************************
000040  PROGRAM-ID.     PYSERRC.
000050  AUTHOR.         MATILDA WEE TL.
000060  INSTALLATION.   PAYMENT SETTLEMENT SYSTEMS - IS DIVISION.
000070  DATE-WRITTEN.   14 MAR 1991.
000080  DATE-COMPILED.
000090  SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP THE MESSAGE
000120*               TEXT FOR AN ERROR-CD RETURNED BY A VALIDATION
000130*               ROUTINE. THE CATALOGUE IS THE VALUE-LOADED TABLE
000140*               IN PYSCMWS. CALLED FROM PYSBATCH WHEN BUILDING A
000150*               REJECT-FILE ENTRY.
000160*
000170*================================================================
000180* HISTORY OF MODIFICATION:
000190*================================================================
000200* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000210* R1SET2 02/09/1992 KLM  - REQ 0117 - INDEXED SEARCH VARYING
000220*               REPLACES THE ORIGINAL PERFORM VARYING SCAN OF
000230*               ERRTAB
000240*----------------------------------------------------------------
000250  EJECT
000260***********************
000270  ENVIRONMENT DIVISION.
000280***********************
000290  CONFIGURATION SECTION.
000300  SOURCE-COMPUTER.  IBM-AS400.
000310  OBJECT-COMPUTER.  IBM-AS400.
000320  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000330                     UPSI-0 ON STATUS IS U0-ON
000340                            OFF STATUS IS U0-OFF.
000350
000360****************
000370  DATA DIVISION.
000380****************
000390  WORKING-STORAGE SECTION.
000400**************************
000410  01  FILLER                     PIC X(24)  VALUE
000420      "** PROGRAM PYSERRC   **".
000430
000440* ------------------ PROGRAM WORKING STORAGE -------------------*
000450  01  WK-C-ERRC-SEARCH-KEY-WORK      PIC X(20).
000460  01  WK-C-ERRC-SEARCH-KEY REDEFINES
000470                WK-C-ERRC-SEARCH-KEY-WORK.
000480      05  WK-C-ERRC-SEARCH-CODE      PIC X(15).
000490      05  FILLER                     PIC X(05).
000500
000510  01  WK-N-ERRC-TALLY-WORK           PIC S9(04) COMP.
000520  01  WK-C-ERRC-TALLY-RAW REDEFINES
000530                WK-N-ERRC-TALLY-WORK      PIC X(02).
000540  01  WK-C-ERRC-TALLY-PARTS REDEFINES
000550                WK-N-ERRC-TALLY-WORK.
000560      05  WK-C-ERRC-TALLY-HIGH-BYTE       PIC X(01).
000570      05  WK-C-ERRC-TALLY-LOW-BYTE        PIC X(01).
000580
000590  01  WK-C-COMMON.
000600  COPY PYSCMWS.
000610
000620******************
000630  LINKAGE SECTION.
000640******************
000650  COPY ERRC.
000660  EJECT
000670*********************************************
000680  PROCEDURE DIVISION USING WK-C-ERRC-RECORD.
000690*********************************************
000700  MAIN-MODULE.
000710      PERFORM A000-SEARCH-CATALOGUE
000720         THRU A099-SEARCH-CATALOGUE-EX.
000730  GOBACK.
000740
000750*----------------------------------------------------------------
000760  A000-SEARCH-CATALOGUE.
000770*----------------------------------------------------------------
000780      MOVE SPACES               TO WK-C-ERRC-MESSAGE.
000790      MOVE "Y"                  TO WK-C-ERRC-NOT-FOUND-SW.
000800      MOVE 0                    TO WK-N-ERRC-TALLY-WORK.
000810      SET WK-X-ERRTAB TO 1.
000820      SEARCH WK-C-ERRTAB-ENT VARYING WK-N-ERRC-TALLY-WORK
000830          AT END
000840              MOVE "Y"                TO WK-C-ERRC-NOT-FOUND-SW
000850              GO TO A099-SEARCH-CATALOGUE-EX
000860          WHEN WK-C-ERRTAB-CODE (WK-X-ERRTAB)
000870                      = WK-C-ERRC-ERROR-CD
000880              MOVE WK-C-ERRTAB-MSG (WK-X-ERRTAB)
000890                      TO WK-C-ERRC-MESSAGE
000900              MOVE "N"                TO WK-C-ERRC-NOT-FOUND-SW.
000910*----------------------------------------------------------------
000920  A099-SEARCH-CATALOGUE-EX.
000930*----------------------------------------------------------------
000940      EXIT.
000950
000960******************************************************************
000970*************** END OF PROGRAM SOURCE  PYSERRC  *****************
000980******************************************************************
