000010**************************
000020  IDENTIFICATION DIVISION.
000030**************************
000040  PROGRAM-ID.     PYSCANC.
000050  AUTHOR.         DESMOND LIM.
000060  INSTALLATION.   PAYMENT SETTLEMENT SYSTEMS - IS DIVISION.
000070  DATE-WRITTEN.   14 MAR 1991.
000080  DATE-COMPILED.
000090  SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CANCEL A COMPLETED
000120*               PAYMENT AND RETURN ONE HUNDRED PERCENT OF THE
000130*               AMOUNT PAID. THE CALLER (PYSBATCH) SUPPLIES THE
000140*               CURRENT STATUS AND ORIGINAL AMOUNT FROM ITS OWN
000150*               MASTER TABLE ROW. A FORCE-FAIL SWITCH ON THE
000160*               TRANSACTION RECORD SIMULATES A GATEWAY OUTAGE FOR
000170*               TESTING THE TOSS_001 REJECT PATH.
000180*
000190*================================================================
000200* HISTORY OF MODIFICATION:
000210*================================================================
000220* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000230* R1SET3 21/06/1994 DWT  - REQ 0164 - ADD FORCE-FAIL-SW FOR
000240*               GATEWAY OUTAGE SIMULATION TESTING
000250* R1SET9 30/11/1998 DWT  - REQ 0219 - MASTER LOOKUP MOVED TO
000260*               PYSBATCH - THIS ROUTINE NO LONGER TOUCHES THE
000270*               MASTER FILE
000280*----------------------------------------------------------------
000290  EJECT
000300***********************
000310  ENVIRONMENT DIVISION.
000320***********************
000330  CONFIGURATION SECTION.
000340  SOURCE-COMPUTER.  IBM-AS400.
000350  OBJECT-COMPUTER.  IBM-AS400.
000360  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000370                     UPSI-0 ON STATUS IS U0-ON
000380                            OFF STATUS IS U0-OFF.
000390
000400****************
000410  DATA DIVISION.
000420****************
000430  WORKING-STORAGE SECTION.
000440**************************
000450  01  FILLER                     PIC X(24)  VALUE
000460      "** PROGRAM PYSCANC   **".
000470
000480* ------------------ PROGRAM WORKING STORAGE -------------------*
000490  01  WK-N-CANC-AMOUNT-WORK          PIC 9(11).
000500  01  WK-C-CANC-AMOUNT-RAW REDEFINES
000510                WK-N-CANC-AMOUNT-WORK     PIC X(11).
000520
000530* CALL COUNTER - RETAINED ACROSS EVERY CALL FOR THE LIFE OF THE
000540* RUN UNIT, USED IN PRODUCTION DUMPS TO CONFIRM CALL VOLUME
000550  01  WK-N-CANC-TALLY                PIC S9(04) COMP VALUE ZERO.
000560  01  WK-C-CANC-TALLY-RAW REDEFINES
000570                WK-N-CANC-TALLY           PIC X(02).
000580
000590* GATEWAY-FAILURE COUNTER - SAME PURPOSE AS THE CALL TALLY ABOVE,
000600* BROKEN OUT SEPARATELY SO THE DUMP SHOWS FAILURE RATE AT A GLANCE
000610  01  WK-N-CANC-FAIL-CT              PIC S9(04) COMP VALUE ZERO.
000620  01  WK-C-CANC-FAIL-CT-RAW REDEFINES
000630                WK-N-CANC-FAIL-CT         PIC X(02).
000640
000650  01  WK-C-COMMON.
000660  COPY PYSCMWS.
000670
000680******************
000690  LINKAGE SECTION.
000700******************
000710  COPY CANC.
000720  EJECT
000730*********************************************
000740  PROCEDURE DIVISION USING WK-C-CANC-RECORD.
000750*********************************************
000760  MAIN-MODULE.
000770      MOVE SPACES             TO WK-C-CANC-ERROR-CD.
000780      ADD 1 TO WK-N-CANC-TALLY.
000790      MOVE WK-N-CANC-ORIGINAL-AMOUNT TO WK-N-CANC-AMOUNT-WORK.
000800      PERFORM A100-VALIDATE-CANCELLATION
000810         THRU A199-VALIDATE-CANCELLATION-EX.
000820      IF WK-C-CANC-ERROR-CD NOT = SPACES
000830          GO TO A999-MAIN-MODULE-EX.
000840      PERFORM B100-CHECK-GATEWAY
000850         THRU B199-CHECK-GATEWAY-EX.
000860*----------------------------------------------------------------
000870  A999-MAIN-MODULE-EX.
000880*----------------------------------------------------------------
000890      GOBACK.
000900
000910*----------------------------------------------------------------
000920  A100-VALIDATE-CANCELLATION.
000930* THE PAYMENT MUST BE COMPLETED TO BE ELIGIBLE FOR CANCELLATION -
000940* A CANCELLATION ALWAYS RETURNS THE FULL AMOUNT PAID
000950*----------------------------------------------------------------
000960      IF WK-C-CANC-CURRENT-STATUS = SPACES
000970          MOVE "PAYMENT_001" TO WK-C-CANC-ERROR-CD
000980          GO TO A199-VALIDATE-CANCELLATION-EX.
000990      IF WK-C-CANC-CURRENT-STATUS = "CANCELLED"
001000          MOVE "PAYMENT_003" TO WK-C-CANC-ERROR-CD
001010          GO TO A199-VALIDATE-CANCELLATION-EX.
001020      IF WK-C-CANC-CURRENT-STATUS NOT = "COMPLETED"
001030          MOVE "PAYMENT_005" TO WK-C-CANC-ERROR-CD.
001040*----------------------------------------------------------------
001050  A199-VALIDATE-CANCELLATION-EX.
001060*----------------------------------------------------------------
001070      EXIT.
001080
001090*----------------------------------------------------------------
001100  B100-CHECK-GATEWAY.
001110* IF THE EXTERNAL REFUND GATEWAY HAS FAILED THE REQUEST IS
001120* REJECTED - NO EVENT RECORD IS WRITTEN FOR A GATEWAY FAILURE
001130*----------------------------------------------------------------
001140      IF WK-C-CANC-FORCE-GATEWAY-FAIL
001150          ADD 1 TO WK-N-CANC-FAIL-CT
001160          MOVE "TOSS_001" TO WK-C-CANC-ERROR-CD.
001170*----------------------------------------------------------------
001180  B199-CHECK-GATEWAY-EX.
001190*----------------------------------------------------------------
001200      EXIT.
001210
001220******************************************************************
001230*************** END OF PROGRAM SOURCE  PYSCANC  *****************
001240******************************************************************
