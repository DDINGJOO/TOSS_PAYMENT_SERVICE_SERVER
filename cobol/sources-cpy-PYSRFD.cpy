000010*****************************************************************
000020* PYSRFD.cpybk
000030* REFUND REGISTER RECORD - ONE ENTRY PER REFUND PROCESSED
000040* WRITTEN BY PYSREFD (VIA PYSBATCH) IN WRITE ORDER
000050*----------------------------------------------------------------
000060* AMENDMENT HISTORY:
000070*----------------------------------------------------------------
000080* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000090* R1SET7 15/09/1994 DWT  - REQ 0171 - ADD REFUND-RATE FOR CONTROL
000100* R1SET7              BREAK SUB-TOTAL ON THE SETTLEMENT REPORT
000110*****************************************************************
000120
000130* I-O FORMAT: PYSRFDR  FROM FILE PYSRFDO
000140  05  PYSRFD-RECORD                 PIC X(160).
000150
000160  05  PYSRFDR REDEFINES PYSRFD-RECORD.
000170      10  PYSRFD-REFUND-ID          PIC X(20).
000180*             RFD- PLUS THE NEXT REFUND SEQUENCE NUMBER
000190      10  PYSRFD-PAYMENT-ID         PIC X(20).
000200*             PAYMENT REFUNDED
000210      10  PYSRFD-RESERVATION-ID     PIC X(20).
000220      10  PYSRFD-ORIGINAL-AMOUNT    PIC 9(11).
000230*             PAID AMOUNT BEFORE THE REFUND POLICY WAS APPLIED
000240      10  PYSRFD-REFUND-AMOUNT      PIC 9(11).
000250*             AMOUNT RETURNED TO THE CUSTOMER AFTER POLICY
000260      10  PYSRFD-REFUND-RATE        PIC 9(03).
000270*             PERCENTAGE APPLIED - 000 THRU 100
000280      10  PYSRFD-STATUS             PIC X(10).
000290          88  PYSRFD-COMPLETED          VALUE "COMPLETED".
000300          88  PYSRFD-FAILED             VALUE "FAILED".
000310      10  PYSRFD-REASON             PIC X(28).
000320      10  PYSRFD-COMPLETED-AT       PIC 9(14).
000330*             REFUND COMPLETION TIMESTAMP  CCYYMMDDHHMMSS
000340      10  FILLER                    PIC X(23).
000350*             PAD TO 160 - RESERVED
