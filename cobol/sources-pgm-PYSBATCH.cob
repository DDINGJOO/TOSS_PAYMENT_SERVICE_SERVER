000010**************************
000020  IDENTIFICATION DIVISION.
000030**************************
000040  PROGRAM-ID.     PYSBATCH.
000050  AUTHOR.         DESMOND LIM.
000060  INSTALLATION.   PAYMENT SETTLEMENT SYSTEMS - IS DIVISION.
000070  DATE-WRITTEN.   14 MAR 1991.
000080  DATE-COMPILED.
000090  SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS THE MAIN BATCH DRIVER FOR THE PAYMENT
000120*               SETTLEMENT SUITE. IT LOADS THE PAYMENT MASTER INTO
000130*               AN IN-STORAGE TABLE KEYED ON RESERVATION-ID,
000140*               PROCESSES THE DAILY TRANSACTION FILE IN ARRIVAL
000150*               ORDER AGAINST THE FOUR CALLED VALIDATION ROUTINES
000160*               (PYSPREP/PYSCONF/PYSREFD/PYSCANC), REWRITES THE
000170*               UPDATED MASTER, AND PRINTS THE SETTLEMENT REPORT.
000180*
000190*================================================================
000200* HISTORY OF MODIFICATION:
000210*================================================================
000220* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000230* R1SET5 19/02/1993 KLM  - REQ 0131 - CARRY FAIL-REASON AND
000240*               APPROVED-AT THROUGH TO THE MASTER
000250* R1SET7 15/09/1994 DWT  - REQ 0171 - REFUND RATE-BAND SUB-TOTALS
000260*               ADDED TO THE SETTLEMENT REPORT
000270* R1SET9 30/11/1998 DWT  - REQ 0219 - MASTER LOOKUP CENTRALISED
000280*               HERE AGAINST THE IN-STORAGE TABLE - THE FOUR
000290*               CALLED ROUTINES NO LONGER OPEN OR SEARCH THE
000300*               MASTER THEMSELVES. Y2K PHASE 1 - RUN-DATE CENTURY
000310*               WINDOWING ADDED FOR THE REPORT HEADING
000320* R1SETF 09/12/1998 DWT  - REQ 0219 - CANCEL EVENT TYPE CORRECTED
000330*               TO REFUNDCOMPLETED PER THE SETTLEMENT SPEC -
000340*               PYSCANC GATEWAY-DOWN REJECTS NOW TURN THE MASTER
000350*               ROW TO FAILED WITH THE ERRC MESSAGE AS FAIL
000360*               REASON. PREPARED AND CANCELLED GRAND TOTALS NOW
000370*               CARRY REAL AMOUNTS, NOT ZERO
000380* R1SETG 11/12/1998 DWT  - REQ 0219 - A BLANK REASON ON A REFUND
000390*               OR CANCEL TRANSACTION WAS BEING WRITTEN STRAIGHT
000400*               THROUGH TO PYSRFD/PYSEVT - DEFAULTED TO USER
000410*               CANCEL REQUEST NOW BEFORE THE HANDLER PARAGRAPHS
000420*               SEE IT
000430* R1SETJ 18/12/1998 PJH  - REQ 0219 - REPORT HAD NO PAGE NUMBER -
000440*               WK-N-RPT-PAGE-NO ADDED TO HEADING-1, PAGE EJECTS
000450*               ON C01 EVERY 50 LINES VIA NEW C915-CHECK-PAGE-
000460*               BREAK, HEADING PRINT MOVED OUT TO ITS OWN
000470*               PARAGRAPH SO IT CAN BE RE-PERFORMED ON EACH PAGE
000480*               EJECT
000490* R1SETK 18/12/1998 PJH  - REQ 0219 - DETAIL LINE HAD NO REFUND
000500*               RATE COLUMN - THE RATE APPLIED TO A GIVEN REFUND
000510*               COULD ONLY BE SEEN ON THE END-OF-RUN RATE-BAND
000520*               SUMMARY. WK-DT- REFUND-RATE ADDED, POPULATED FROM
000530*               PYSREFD'S OUTPUT ON A REFUND LINE, LEFT BLANK ON
000540*               EVERY OTHER TRAN TYPE
000550*----------------------------------------------------------------
000560  EJECT
000570************************
000580  ENVIRONMENT DIVISION.
000590************************
000600  CONFIGURATION SECTION.
000610  SOURCE-COMPUTER.  IBM-AS400.
000620  OBJECT-COMPUTER.  IBM-AS400.
000630  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000640                     UPSI-0 ON STATUS IS U0-ON
000650                            OFF STATUS IS U0-OFF.
000660
000670  INPUT-OUTPUT SECTION.
000680  FILE-CONTROL.
000690      SELECT PYSMSTI  ASSIGN TO DATABASE-PYSMSTI
000700              ORGANIZATION IS SEQUENTIAL
000710              FILE STATUS IS WK-C-FILE-STATUS.
000720
000730      SELECT PYSTRNI  ASSIGN TO DATABASE-PYSTRNI
000740              ORGANIZATION IS SEQUENTIAL
000750              FILE STATUS IS WK-C-FILE-STATUS.
000760
000770      SELECT PYSMSTO  ASSIGN TO DATABASE-PYSMSTO
000780              ORGANIZATION IS SEQUENTIAL
000790              FILE STATUS IS WK-C-FILE-STATUS.
000800
000810      SELECT PYSRFDO  ASSIGN TO DATABASE-PYSRFDO
000820              ORGANIZATION IS SEQUENTIAL
000830              FILE STATUS IS WK-C-FILE-STATUS.
000840
000850      SELECT PYSEVTO  ASSIGN TO DATABASE-PYSEVTO
000860              ORGANIZATION IS SEQUENTIAL
000870              FILE STATUS IS WK-C-FILE-STATUS.
000880
000890      SELECT PYSREJO  ASSIGN TO DATABASE-PYSREJO
000900              ORGANIZATION IS SEQUENTIAL
000910              FILE STATUS IS WK-C-FILE-STATUS.
000920
000930      SELECT PYSRPT   ASSIGN TO DATABASE-PYSRPT
000940              ORGANIZATION IS LINE SEQUENTIAL
000950              FILE STATUS IS WK-C-FILE-STATUS.
000960
000970*****************
000980  DATA DIVISION.
000990*****************
001000  FILE SECTION.
001010****************
001020  FD  PYSMSTI
001030      LABEL RECORDS ARE OMITTED
001040      DATA RECORD IS WK-C-PYSMSTI-REC.
001050  01  WK-C-PYSMSTI-REC             PIC X(220).
001060
001070  FD  PYSTRNI
001080      LABEL RECORDS ARE OMITTED
001090      DATA RECORD IS WK-C-PYSTRNI-REC.
001100  01  WK-C-PYSTRNI-REC             PIC X(150).
001110
001120  FD  PYSMSTO
001130      LABEL RECORDS ARE OMITTED
001140      DATA RECORD IS WK-C-PYSMSTO-REC.
001150  01  WK-C-PYSMSTO-REC             PIC X(220).
001160
001170  FD  PYSRFDO
001180      LABEL RECORDS ARE OMITTED
001190      DATA RECORD IS WK-C-PYSRFDO-REC.
001200  01  WK-C-PYSRFDO-REC             PIC X(160).
001210
001220  FD  PYSEVTO
001230      LABEL RECORDS ARE OMITTED
001240      DATA RECORD IS WK-C-PYSEVTO-REC.
001250  01  WK-C-PYSEVTO-REC             PIC X(150).
001260
001270  FD  PYSREJO
001280      LABEL RECORDS ARE OMITTED
001290      DATA RECORD IS WK-C-PYSREJO-REC.
001300  01  WK-C-PYSREJO-REC             PIC X(108).
001310
001320  FD  PYSRPT
001330      LABEL RECORDS ARE OMITTED
001340      DATA RECORD IS WK-C-PYSRPT-REC.
001350  01  WK-C-PYSRPT-REC              PIC X(132).
001360  EJECT
001370**************************
001380  WORKING-STORAGE SECTION.
001390**************************
001400  01  FILLER                     PIC X(24)  VALUE
001410      "** PROGRAM PYSBATCH  **".
001420
001430* ------------------ PROGRAM WORKING STORAGE -------------------*
001440* END-OF-FILE AND CONTROL SWITCHES
001450  01  WK-C-SWITCHES.
001460      05  WK-C-MSTI-EOF-SW         PIC X(01)  VALUE "N".
001470          88  WK-C-MSTI-EOF            VALUE "Y".
001480      05  WK-C-TRNI-EOF-SW         PIC X(01)  VALUE "N".
001490          88  WK-C-TRNI-EOF            VALUE "Y".
001500      05  WK-C-MST-FOUND-SW        PIC X(01)  VALUE "N".
001510          88  WK-C-MST-FOUND           VALUE "Y".
001520
001530* SHARED SCRATCH AREA USED BY THE REJECT-WRITING AND DETAIL-LINE
001540* PARAGRAPHS COMMON TO ALL FOUR TRANSACTION HANDLERS
001550  01  WK-C-CURRENT-ERROR-CD          PIC X(15)  VALUE SPACES.
001560
001570* IN-STORAGE PAYMENT MASTER TABLE - LOADED ONCE AT START OF RUN
001580* AND SEARCHED/UPDATED FOR EVERY TRANSACTION.  THE KEY IS HELD
001590* SEPARATELY FROM THE MASTER ROW SO THE SEARCH DOES NOT HAVE TO
001600* REACH INTO THE PYSMST LAYOUT (SEE R1SET9 ABOVE) - NEW ROWS
001610* BUILT BY PYSPREP ARE APPENDED AT THE BOTTOM OF THE TABLE SO
001620* THE KEY SEQUENCE IS NOT NECESSARILY IN RESERVATION-ID ORDER
001630* BY THE END OF THE RUN - A LINEAR SEARCH IS THEREFORE USED
001640* RATHER THAN SEARCH ALL
001650  01  WK-N-MST-MAX-ENTRIES           PIC S9(05) COMP VALUE 5000.
001660  01  WK-C-MST-MAX-RAW REDEFINES
001670                WK-N-MST-MAX-ENTRIES     PIC X(02).
001680  01  WK-N-MST-TABLE-COUNT           PIC S9(05) COMP VALUE ZERO.
001690  01  WK-T-PYSMST-TABLE.
001700      05  WK-T-MST-ENTRY  OCCURS 1 TO 5000 TIMES
001710              DEPENDING ON WK-N-MST-TABLE-COUNT
001720              INDEXED BY WK-X-MST.
001730          10  WK-T-MST-RESERVATION-ID  PIC X(20).
001740          10  WK-T-MST-ROW             PIC X(220).
001750
001760* MASTER EDIT AREA - A SCRATCH BUFFER USED TO INSPECT AND CHANGE
001770* NAMED PYSMST FIELDS FOR THE TABLE ROW CURRENTLY BEING WORKED -
001780* A ROW IS MOVED IN BEFORE EDITING AND MOVED BACK OUT AFTER
001790  01  WK-C-PYSMST-EDIT-AREA.
001800  COPY PYSMST.
001810
001820* WORKING COPIES OF THE TRANSACTION AND OUTPUT RECORD LAYOUTS
001830  01  WK-C-PYSTRN-WORK.
001840  COPY PYSTRN.
001850  01  WK-C-PYSRFD-WORK.
001860  COPY PYSRFD.
001870  01  WK-C-PYSEVT-WORK.
001880  COPY PYSEVT.
001890  01  WK-C-PYSREJ-WORK.
001900  COPY PYSREJ.
001910
001920* CALL ARGUMENT AREAS FOR THE FOUR SETTLEMENT SUB-ROUTINES
001930  COPY PREP.
001940  COPY CONF.
001950  COPY REFD.
001960  COPY CANC.
001970  COPY ERRC.
001980
001990  01  WK-C-COMMON.
002000  COPY PYSCMWS.
002010
002020* RUN-DATE WORK AREA - ACCEPT RETURNS A 2-DIGIT YEAR SO A
002030* CENTURY WINDOW IS APPLIED FOR THE REPORT HEADING ONLY -
002040* THE BUSINESS DATA ON THE TRANSACTION FILE IS ALREADY CCYYMMDD
002050  01  WK-C-RUN-DATE-RAW              PIC 9(06).
002060  01  WK-C-RUN-DATE-PARTS REDEFINES
002070                WK-C-RUN-DATE-RAW.
002080      05  WK-N-RUN-YY               PIC 9(02).
002090      05  WK-N-RUN-MM               PIC 9(02).
002100      05  WK-N-RUN-DD               PIC 9(02).
002110  01  WK-N-RUN-CENTURY               PIC 9(02).
002120  01  WK-C-RUN-DATE-HEADING          PIC 9(08).
002130  01  WK-C-RUN-DATE-HDG-PARTS REDEFINES
002140                WK-C-RUN-DATE-HEADING.
002150      05  WK-N-HDG-CC               PIC 9(02).
002160      05  WK-N-HDG-YY               PIC 9(02).
002170      05  WK-N-HDG-MM               PIC 9(02).
002180      05  WK-N-HDG-DD               PIC 9(02).
002190  01  WK-C-RUN-TIME-RAW              PIC 9(06).
002200  01  WK-C-STAMP-14                  PIC X(14).
002210
002220* REJECT-MESSAGE LOOKUP WORK AREA
002230  01  WK-N-ERRC-SUB                  PIC S9(04) COMP.
002240
002250* REPORT PAGE CONTROL - PAGE-EJECT ON C01 (TOP-OF-FORM) EVERY
002260* 50 DETAIL/SUMMARY LINES - R1SETJ
002270  01  WK-N-RPT-PAGE-NO               PIC S9(03) COMP VALUE 1.
002280  01  WK-N-RPT-LINE-CT               PIC S9(03) COMP VALUE ZERO.
002290  01  WK-N-RPT-MAX-LINES             PIC S9(03) COMP VALUE 50.
002300
002310* PROGRAM COUNTERS AND ACCUMULATORS FOR THE SETTLEMENT REPORT
002320  01  WK-N-PREPARED-CT               PIC S9(07) COMP VALUE ZERO.
002330  01  WK-N-DUP-SKIPPED-CT            PIC S9(07) COMP VALUE ZERO.
002340  01  WK-N-CONFIRMED-CT              PIC S9(07) COMP VALUE ZERO.
002350  01  WK-N-CANCELLED-CT              PIC S9(07) COMP VALUE ZERO.
002360  01  WK-N-REFUNDED-CT               PIC S9(07) COMP VALUE ZERO.
002370  01  WK-N-REJECTED-CT               PIC S9(07) COMP VALUE ZERO.
002380  01  WK-N-PREPARED-AMT              PIC S9(13) VALUE ZERO.
002390  01  WK-N-CONFIRMED-AMT             PIC S9(13) VALUE ZERO.
002400  01  WK-N-REFUNDED-ORIG-AMT         PIC S9(13) VALUE ZERO.
002410  01  WK-N-REFUNDED-PAID-AMT         PIC S9(13) VALUE ZERO.
002420  01  WK-N-CANCELLED-AMT             PIC S9(13) VALUE ZERO.
002430
002440* REFUND RATE-BAND SUB-TOTALS - ONE SLOT PER POLICY BAND (SEE
002450* PYSRATE), PRINTED AS A SEPARATE SUMMARY BLOCK ON THE REPORT
002460* SINCE TRANSACTIONS ARE WORKED IN ARRIVAL ORDER, NOT SORTED
002470* BY RATE - REQ 0171 REFERS
002480  01  WK-T-RATE-TOTALS.
002490      05  WK-T-RATE-ENT  OCCURS 4 TIMES INDEXED BY WK-X-RATE.
002500          10  WK-N-RATE-BAND-PCT    PIC 9(03).
002510          10  WK-N-RATE-BAND-CT     PIC S9(07) COMP.
002520          10  WK-N-RATE-BAND-AMT    PIC S9(13).
002530
002540********************************
002550  01  WK-C-RPT-HEADING-1.
002560********************************
002570      05  FILLER  PIC X(01)   VALUE SPACE.
002580      05  FILLER  PIC X(38)   VALUE
002590          "PYS100  PAYMENT SETTLEMENT REGISTER".
002600      05  FILLER  PIC X(13)   VALUE "  RUN DATE ".
002610      05  WK-H1-RUN-DATE      PIC 9999/99/99.
002620      05  FILLER  PIC X(08)   VALUE "  PAGE ".
002630      05  WK-H1-PAGE-NO       PIC ZZ9.
002640      05  FILLER  PIC X(59)   VALUE SPACES.
002650
002660********************************
002670  01  WK-C-RPT-HEADING-2.
002680********************************
002690      05  FILLER  PIC X(01)   VALUE SPACE.
002700      05  WK-H2-TRAN-TYPE     PIC X(08).
002710      05  FILLER  PIC X(02)   VALUE SPACES.
002720      05  WK-H2-RESV-ID       PIC X(20).
002730      05  FILLER  PIC X(02)   VALUE SPACES.
002740      05  WK-H2-ID-OUT        PIC X(20).
002750      05  FILLER  PIC X(02)   VALUE SPACES.
002760      05  WK-H2-AMOUNT        PIC ---,---,---,--9.
002770      05  FILLER  PIC X(02)   VALUE SPACES.
002780      05  WK-H2-RATE          PIC X(04)   VALUE "RATE".
002790      05  FILLER  PIC X(02)   VALUE SPACES.
002800      05  WK-H2-DISPOSITION   PIC X(20).
002810      05  FILLER  PIC X(35)  VALUE SPACES.
002820
002830********************************
002840  01  WK-C-RPT-DETAIL.
002850********************************
002860      05  FILLER  PIC X(01)   VALUE SPACE.
002870      05  WK-DT-TRAN-TYPE     PIC X(08).
002880      05  FILLER  PIC X(02)   VALUE SPACES.
002890      05  WK-DT-RESV-ID       PIC X(20).
002900      05  FILLER  PIC X(02)   VALUE SPACES.
002910      05  WK-DT-ID-OUT        PIC X(20).
002920      05  FILLER  PIC X(02)   VALUE SPACES.
002930      05  WK-DT-AMOUNT        PIC ---,---,---,--9.
002940      05  FILLER  PIC X(02)   VALUE SPACES.
002950* REFUND RATE % - REFUNDS ONLY, SPACES ON EVERY OTHER TRAN TYPE
002960* - R1SETK
002970      05  WK-DT-REFUND-RATE   PIC ZZ9.
002980      05  FILLER  PIC X(02)   VALUE SPACES.
002990      05  WK-DT-DISPOSITION   PIC X(20).
003000      05  FILLER  PIC X(36)  VALUE SPACES.
003010
003020********************************
003030  01  WK-C-RPT-RATE-HDG.
003040********************************
003050      05  FILLER  PIC X(01)   VALUE SPACE.
003060      05  FILLER  PIC X(40)   VALUE
003070          "REFUND POLICY BAND SUMMARY".
003080      05  FILLER  PIC X(91)  VALUE SPACES.
003090
003100********************************
003110  01  WK-C-RPT-RATE-LINE.
003120********************************
003130      05  FILLER  PIC X(03)   VALUE SPACES.
003140      05  FILLER  PIC X(15)   VALUE "REFUND BAND".
003150      05  WK-RT-PCT           PIC ZZ9.
003160      05  FILLER  PIC X(03)   VALUE " % ".
003170      05  FILLER  PIC X(08)   VALUE "COUNT ".
003180      05  WK-RT-CT            PIC ZZZ,ZZ9.
003190      05  FILLER  PIC X(10)   VALUE "  AMOUNT ".
003200      05  WK-RT-AMT           PIC ---,---,---,--9.
003210      05  FILLER  PIC X(69)  VALUE SPACES.
003220
003230********************************
003240  01  WK-C-RPT-TOTALS.
003250********************************
003260      05  FILLER  PIC X(03)   VALUE SPACES.
003270      05  WK-TT-LABEL         PIC X(30).
003280      05  WK-TT-COUNT         PIC ZZZ,ZZ9.
003290      05  FILLER  PIC X(03)   VALUE SPACES.
003300      05  WK-TT-AMOUNT        PIC ---,---,---,--9.
003310      05  FILLER  PIC X(75)  VALUE SPACES.
003320
003330  EJECT
003340********************************
003350  PROCEDURE DIVISION.
003360********************************
003370  MAIN-MODULE.
003380      PERFORM A000-INITIALIZATION
003390         THRU A099-INITIALIZATION-EX.
003400      PERFORM B000-LOAD-MASTER-TABLE
003410         THRU B099-LOAD-MASTER-TABLE-EX.
003420      PERFORM C000-PROCESS-TRANSACTIONS
003430         THRU C099-PROCESS-TRANSACTIONS-EX.
003440      PERFORM D000-REWRITE-MASTER-FILE
003450         THRU D099-REWRITE-MASTER-FILE-EX.
003460      PERFORM E000-PRINT-SETTLEMENT-RPT
003470         THRU E099-PRINT-SETTLEMENT-RPT-EX.
003480      PERFORM Z000-END-OF-JOB
003490         THRU Z099-END-OF-JOB-EX.
003500*----------------------------------------------------------------
003510  MAIN-MODULE-EX.
003520*----------------------------------------------------------------
003530      GOBACK.
003540
003550*----------------------------------------------------------------
003560  A000-INITIALIZATION.
003570* OPEN ALL FILES AND BUILD THE RUN-DATE HEADING - THE ACCEPTED
003580* YEAR IS A 2-DIGIT VALUE SO A CENTURY WINDOW OF 50 IS APPLIED -
003590* YY OF 50 OR HIGHER IS TAKEN AS 19XX, BELOW 50 AS 20XX
003600*----------------------------------------------------------------
003610      OPEN INPUT  PYSMSTI
003620                  PYSTRNI.
003630      OPEN OUTPUT PYSMSTO
003640                  PYSRFDO
003650                  PYSEVTO
003660                  PYSREJO
003670                  PYSRPT.
003680      ACCEPT WK-C-RUN-DATE-RAW FROM DATE.
003690      IF WK-N-RUN-YY GREATER THAN OR EQUAL TO 50
003700          MOVE 19 TO WK-N-RUN-CENTURY
003710      ELSE
003720          MOVE 20 TO WK-N-RUN-CENTURY.
003730      MOVE WK-N-RUN-CENTURY  TO WK-N-HDG-CC.
003740      MOVE WK-N-RUN-YY       TO WK-N-HDG-YY.
003750      MOVE WK-N-RUN-MM       TO WK-N-HDG-MM.
003760      MOVE WK-N-RUN-DD       TO WK-N-HDG-DD.
003770      MOVE WK-C-RUN-DATE-HEADING TO WK-H1-RUN-DATE.
003780      PERFORM A010-PRINT-PAGE-HEADING
003790         THRU A019-PRINT-PAGE-HEADING-EX.
003800      MOVE ZERO TO WK-N-MST-TABLE-COUNT.
003810      SET WK-X-RATE TO 1.
003820      MOVE 100 TO WK-N-RATE-BAND-PCT (1).
003830      MOVE  50 TO WK-N-RATE-BAND-PCT (2).
003840      MOVE  30 TO WK-N-RATE-BAND-PCT (3).
003850      MOVE   0 TO WK-N-RATE-BAND-PCT (4).
003860*----------------------------------------------------------------
003870  A099-INITIALIZATION-EX.
003880*----------------------------------------------------------------
003890      EXIT.
003900
003910*----------------------------------------------------------------
003920  A010-PRINT-PAGE-HEADING.
003930* PRINTS BOTH HEADING LINES WITH THE CURRENT WK-N-RPT-PAGE-NO -
003940* PERFORMED AT RUN START AND AGAIN BY C915-CHECK-PAGE-BREAK ON
003950* EVERY PAGE EJECT - R1SETJ
003960*----------------------------------------------------------------
003970      MOVE WK-N-RPT-PAGE-NO       TO WK-H1-PAGE-NO.
003980      MOVE WK-C-RPT-HEADING-1     TO WK-C-PYSRPT-REC.
003990      WRITE WK-C-PYSRPT-REC AFTER ADVANCING TOP-OF-FORM.
004000      MOVE WK-C-RPT-HEADING-2     TO WK-C-PYSRPT-REC.
004010      WRITE WK-C-PYSRPT-REC AFTER ADVANCING 2 LINES.
004020      MOVE ZERO                  TO WK-N-RPT-LINE-CT.
004030*----------------------------------------------------------------
004040  A019-PRINT-PAGE-HEADING-EX.
004050*----------------------------------------------------------------
004060      EXIT.
004070
004080*----------------------------------------------------------------
004090  B000-LOAD-MASTER-TABLE.
004100* PRIME THE MASTER FILE AND LOAD EVERY ROW INTO WK-T-PYSMST-TABLE
004110*----------------------------------------------------------------
004120      PERFORM B100-READ-MASTER-RECORD
004130         THRU B199-READ-MASTER-RECORD-EX.
004140  B010-LOAD-LOOP.
004150      IF WK-C-MSTI-EOF
004160          GO TO B099-LOAD-MASTER-TABLE-EX.
004170      PERFORM B200-BUILD-TABLE-ENTRY
004180         THRU B299-BUILD-TABLE-ENTRY-EX.
004190      PERFORM B100-READ-MASTER-RECORD
004200         THRU B199-READ-MASTER-RECORD-EX.
004210      GO TO B010-LOAD-LOOP.
004220*----------------------------------------------------------------
004230  B099-LOAD-MASTER-TABLE-EX.
004240*----------------------------------------------------------------
004250      EXIT.
004260
004270*----------------------------------------------------------------
004280  B100-READ-MASTER-RECORD.
004290*----------------------------------------------------------------
004300      READ PYSMSTI
004310          AT END
004320              MOVE "Y" TO WK-C-MSTI-EOF-SW.
004330*----------------------------------------------------------------
004340  B199-READ-MASTER-RECORD-EX.
004350*----------------------------------------------------------------
004360      EXIT.
004370
004380*----------------------------------------------------------------
004390  B200-BUILD-TABLE-ENTRY.
004400* APPEND THE MASTER ROW JUST READ TO THE NEXT FREE TABLE SLOT
004410*----------------------------------------------------------------
004420      MOVE WK-C-PYSMSTI-REC       TO WK-C-PYSMST-EDIT-AREA.
004430      ADD 1 TO WK-N-MST-TABLE-COUNT.
004440      SET WK-X-MST TO WK-N-MST-TABLE-COUNT.
004450      MOVE PYSMST-RESERVATION-ID  TO
004460                WK-T-MST-RESERVATION-ID (WK-X-MST).
004470      MOVE WK-C-PYSMSTI-REC       TO WK-T-MST-ROW (WK-X-MST).
004480*----------------------------------------------------------------
004490  B299-BUILD-TABLE-ENTRY-EX.
004500*----------------------------------------------------------------
004510      EXIT.
004520
004530*----------------------------------------------------------------
004540  C000-PROCESS-TRANSACTIONS.
004550* READ THE DAILY TRANSACTION FILE AND DISPATCH EACH RECORD TO
004560* THE HANDLER FOR ITS TRAN-TYPE, IN ARRIVAL ORDER
004570*----------------------------------------------------------------
004580      PERFORM C100-READ-TRANSACTION
004590         THRU C199-READ-TRANSACTION-EX.
004600  C010-PROCESS-LOOP.
004610      IF WK-C-TRNI-EOF
004620          GO TO C099-PROCESS-TRANSACTIONS-EX.
004630* DEFAULT THE REASON BEFORE IT GOES ANYWHERE - PYSRFD/PYSEVT MUST
004640* NEVER CARRY A BLANK REASON OUT OF A REFUND OR CANCEL - R1SETG
004650      IF PYSTRN-REASON = SPACES
004660          MOVE "USER CANCEL REQUEST" TO PYSTRN-REASON.
004670      PERFORM C200-SEARCH-MASTER
004680         THRU C299-SEARCH-MASTER-EX.
004690      IF PYSTRN-IS-PREPARE
004700          PERFORM C300-HANDLE-PREPARE
004710             THRU C399-HANDLE-PREPARE-EX
004720      ELSE
004730      IF PYSTRN-IS-CONFIRM
004740          PERFORM C400-HANDLE-CONFIRM
004750             THRU C499-HANDLE-CONFIRM-EX
004760      ELSE
004770      IF PYSTRN-IS-REFUND
004780          PERFORM C500-HANDLE-REFUND
004790             THRU C599-HANDLE-REFUND-EX
004800      ELSE
004810      IF PYSTRN-IS-CANCEL
004820          PERFORM C600-HANDLE-CANCEL
004830             THRU C699-HANDLE-CANCEL-EX.
004840      PERFORM C100-READ-TRANSACTION
004850         THRU C199-READ-TRANSACTION-EX.
004860      GO TO C010-PROCESS-LOOP.
004870*----------------------------------------------------------------
004880  C099-PROCESS-TRANSACTIONS-EX.
004890*----------------------------------------------------------------
004900      EXIT.
004910
004920*----------------------------------------------------------------
004930  C100-READ-TRANSACTION.
004940*----------------------------------------------------------------
004950      READ PYSTRNI
004960          AT END
004970              MOVE "Y" TO WK-C-TRNI-EOF-SW
004980              GO TO C199-READ-TRANSACTION-EX.
004990      MOVE WK-C-PYSTRNI-REC  TO WK-C-PYSTRN-WORK.
005000*----------------------------------------------------------------
005010  C199-READ-TRANSACTION-EX.
005020*----------------------------------------------------------------
005030      EXIT.
005040
005050*----------------------------------------------------------------
005060  C200-SEARCH-MASTER.
005070* LINEAR SEARCH OF THE IN-STORAGE MASTER TABLE FOR THE
005080* RESERVATION-ID ON THE CURRENT TRANSACTION - SEE THE REMARKS
005090* AGAINST WK-T-PYSMST-TABLE ABOVE FOR WHY THIS IS NOT SEARCH ALL
005100*----------------------------------------------------------------
005110      MOVE "N" TO WK-C-MST-FOUND-SW.
005120      SET WK-X-MST TO 1.
005130      SEARCH WK-T-MST-ENTRY
005140          AT END
005150              MOVE "N" TO WK-C-MST-FOUND-SW
005160          WHEN WK-T-MST-RESERVATION-ID (WK-X-MST)
005170                      = PYSTRN-RESERVATION-ID
005180              MOVE "Y" TO WK-C-MST-FOUND-SW.
005190      IF WK-C-MST-FOUND
005200          MOVE WK-T-MST-ROW (WK-X-MST) TO WK-C-PYSMST-EDIT-AREA.
005210*----------------------------------------------------------------
005220  C299-SEARCH-MASTER-EX.
005230*----------------------------------------------------------------
005240      EXIT.
005250
005260*----------------------------------------------------------------
005270  C300-HANDLE-PREPARE.
005280* A RESERVATION THAT ALREADY HAS A MASTER ROW IS A DUPLICATE
005290* PREPARE REQUEST AND IS SILENTLY SKIPPED, NOT REJECTED
005300*----------------------------------------------------------------
005310      IF WK-C-MST-FOUND
005320          ADD 1 TO WK-N-DUP-SKIPPED-CT
005330          MOVE "PREPARE"            TO WK-DT-TRAN-TYPE
005340          MOVE PYSTRN-RESERVATION-ID TO WK-DT-RESV-ID
005350          MOVE SPACES                TO WK-DT-ID-OUT
005360          MOVE PYSTRN-AMOUNT         TO WK-DT-AMOUNT
005370          MOVE SPACES                TO WK-DT-REFUND-RATE
005380          MOVE "DUPLICATE-SKIPPED"   TO WK-DT-DISPOSITION
005390          PERFORM C910-PRINT-DETAIL-LINE
005400             THRU C910-PRINT-DETAIL-LINE-EX
005410          GO TO C399-HANDLE-PREPARE-EX.
005420      MOVE PYSTRN-RESERVATION-ID  TO WK-C-PREP-RESERVATION-ID.
005430      MOVE PYSTRN-AMOUNT          TO WK-N-PREP-AMOUNT.
005440      MOVE PYSTRN-CHECKIN-DATE    TO WK-N-PREP-CHECKIN-DATE.
005450      CALL "PYSPREP" USING WK-C-PREP-RECORD.
005460      IF WK-C-PREP-ERROR-CD NOT = SPACES
005470          MOVE WK-C-PREP-ERROR-CD TO WK-C-CURRENT-ERROR-CD
005480          PERFORM C900-WRITE-REJECT THRU C900-WRITE-REJECT-EX
005490          GO TO C399-HANDLE-PREPARE-EX.
005500      ADD 1 TO WK-N-MST-TABLE-COUNT.
005510      SET WK-X-MST TO WK-N-MST-TABLE-COUNT.
005520      MOVE SPACES                 TO WK-C-PYSMST-EDIT-AREA.
005530      MOVE WK-C-PREP-PAYMENT-ID   TO PYSMST-PAYMENT-ID.
005540      MOVE PYSTRN-RESERVATION-ID  TO PYSMST-RESERVATION-ID.
005550      MOVE PYSTRN-ORDER-ID        TO PYSMST-ORDER-ID.
005560      MOVE PYSTRN-PAYMENT-KEY     TO PYSMST-PAYMENT-KEY.
005570      MOVE SPACES                 TO PYSMST-TRANSACTION-ID.
005580      MOVE PYSTRN-AMOUNT          TO PYSMST-AMOUNT.
005590      MOVE PYSTRN-METHOD          TO PYSMST-METHOD.
005600      MOVE "PREPARED"            TO PYSMST-STATUS.
005610      MOVE PYSTRN-CHECKIN-DATE    TO PYSMST-CHECKIN-DATE.
005620      MOVE ZERO                   TO PYSMST-APPROVED-AT.
005630      MOVE SPACES                 TO PYSMST-FAIL-REASON.
005640      MOVE WK-C-PYSMST-EDIT-AREA  TO WK-T-MST-ROW (WK-X-MST).
005650      MOVE PYSTRN-RESERVATION-ID  TO
005660                WK-T-MST-RESERVATION-ID (WK-X-MST).
005670      ADD 1 TO WK-N-PREPARED-CT.
005680      ADD PYSTRN-AMOUNT TO WK-N-PREPARED-AMT.
005690      MOVE "PREPARE"             TO WK-DT-TRAN-TYPE.
005700      MOVE PYSTRN-RESERVATION-ID  TO WK-DT-RESV-ID.
005710      MOVE WK-C-PREP-PAYMENT-ID   TO WK-DT-ID-OUT.
005720      MOVE PYSTRN-AMOUNT          TO WK-DT-AMOUNT.
005730      MOVE SPACES                 TO WK-DT-REFUND-RATE.
005740      MOVE "PREPARED"            TO WK-DT-DISPOSITION.
005750      PERFORM C910-PRINT-DETAIL-LINE
005760         THRU C910-PRINT-DETAIL-LINE-EX.
005770*----------------------------------------------------------------
005780  C399-HANDLE-PREPARE-EX.
005790*----------------------------------------------------------------
005800      EXIT.
005810
005820*----------------------------------------------------------------
005830  C400-HANDLE-CONFIRM.
005840* WHEN THE RESERVATION HAS NO MASTER ROW, SPACES ARE PASSED AS
005850* THE CURRENT STATUS SO PYSCONF ITSELF REJECTS WITH PAYMENT_001
005860*----------------------------------------------------------------
005870      MOVE SPACES TO WK-C-CONF-CURRENT-STATUS.
005880      MOVE ZERO   TO WK-N-CONF-PREPARED-AMOUNT.
005890      IF WK-C-MST-FOUND
005900          MOVE PYSMST-STATUS  TO WK-C-CONF-CURRENT-STATUS
005910          MOVE PYSMST-AMOUNT  TO WK-N-CONF-PREPARED-AMOUNT.
005920      MOVE PYSTRN-AMOUNT      TO WK-N-CONF-REQUEST-AMOUNT.
005930      MOVE PYSTRN-METHOD      TO WK-C-CONF-METHOD.
005940      CALL "PYSCONF" USING WK-C-CONF-RECORD.
005950      IF WK-C-CONF-ERROR-CD NOT = SPACES
005960          MOVE WK-C-CONF-ERROR-CD TO WK-C-CURRENT-ERROR-CD
005970          PERFORM C900-WRITE-REJECT THRU C900-WRITE-REJECT-EX
005980          GO TO C499-HANDLE-CONFIRM-EX.
005990      PERFORM C920-BUILD-STAMP THRU C920-BUILD-STAMP-EX.
006000      MOVE WK-C-CONF-TRANSACTION-ID TO PYSMST-TRANSACTION-ID.
006010      MOVE "COMPLETED"             TO PYSMST-STATUS.
006020      MOVE WK-C-STAMP-14            TO PYSMST-APPROVED-AT.
006030      MOVE WK-C-PYSMST-EDIT-AREA    TO WK-T-MST-ROW (WK-X-MST).
006040      ADD 1 TO WK-N-CONFIRMED-CT.
006050      ADD PYSTRN-AMOUNT TO WK-N-CONFIRMED-AMT.
006060      MOVE "CONFIRM"                TO WK-DT-TRAN-TYPE.
006070      MOVE PYSTRN-RESERVATION-ID     TO WK-DT-RESV-ID.
006080      MOVE WK-C-CONF-TRANSACTION-ID  TO WK-DT-ID-OUT.
006090      MOVE PYSTRN-AMOUNT             TO WK-DT-AMOUNT.
006100      MOVE SPACES                    TO WK-DT-REFUND-RATE.
006110      MOVE "COMPLETED"              TO WK-DT-DISPOSITION.
006120      PERFORM C910-PRINT-DETAIL-LINE
006130         THRU C910-PRINT-DETAIL-LINE-EX.
006140*----------------------------------------------------------------
006150  C499-HANDLE-CONFIRM-EX.
006160*----------------------------------------------------------------
006170      EXIT.
006180
006190*----------------------------------------------------------------
006200  C500-HANDLE-REFUND.
006210* A REFUND ALWAYS CANCELS THE UNDERLYING PAYMENT - TWO EVENT
006220* RECORDS ARE RAISED, REFUNDCOMPLETED FOLLOWED BY PAYMENTCANCELLED
006230*----------------------------------------------------------------
006240      MOVE SPACES TO WK-C-REFD-CURRENT-STATUS.
006250      MOVE ZERO   TO WK-N-REFD-ORIGINAL-AMOUNT.
006260      MOVE ZERO   TO WK-N-REFD-CHECKIN-DATE.
006270      IF WK-C-MST-FOUND
006280          MOVE PYSMST-STATUS        TO WK-C-REFD-CURRENT-STATUS
006290          MOVE PYSMST-AMOUNT        TO WK-N-REFD-ORIGINAL-AMOUNT
006300          MOVE PYSMST-CHECKIN-DATE  TO WK-N-REFD-CHECKIN-DATE.
006310      MOVE PYSTRN-PROCESS-DATE      TO WK-N-REFD-PROCESS-DATE.
006320      MOVE PYSTRN-REASON            TO WK-C-REFD-REASON.
006330      CALL "PYSREFD" USING WK-C-REFD-RECORD.
006340      IF WK-C-REFD-ERROR-CD NOT = SPACES
006350          MOVE WK-C-REFD-ERROR-CD TO WK-C-CURRENT-ERROR-CD
006360          PERFORM C900-WRITE-REJECT THRU C900-WRITE-REJECT-EX
006370          GO TO C599-HANDLE-REFUND-EX.
006380      PERFORM C920-BUILD-STAMP THRU C920-BUILD-STAMP-EX.
006390      MOVE "CANCELLED"              TO PYSMST-STATUS.
006400      MOVE WK-C-PYSMST-EDIT-AREA    TO WK-T-MST-ROW (WK-X-MST).
006410      MOVE SPACES                   TO WK-C-PYSRFD-WORK.
006420      MOVE WK-C-REFD-REFUND-ID      TO PYSRFD-REFUND-ID.
006430      MOVE PYSMST-PAYMENT-ID        TO PYSRFD-PAYMENT-ID.
006440      MOVE PYSTRN-RESERVATION-ID    TO PYSRFD-RESERVATION-ID.
006450      MOVE WK-N-REFD-ORIGINAL-AMOUNT TO PYSRFD-ORIGINAL-AMOUNT.
006460      MOVE WK-N-REFD-REFUND-AMOUNT  TO PYSRFD-REFUND-AMOUNT.
006470      MOVE WK-N-REFD-REFUND-RATE    TO PYSRFD-REFUND-RATE.
006480      MOVE "COMPLETED"             TO PYSRFD-STATUS.
006490      MOVE PYSTRN-REASON            TO PYSRFD-REASON.
006500      MOVE WK-C-STAMP-14            TO PYSRFD-COMPLETED-AT.
006510      MOVE WK-C-PYSRFD-WORK         TO WK-C-PYSRFDO-REC.
006520      WRITE WK-C-PYSRFDO-REC.
006530      MOVE SPACES                   TO WK-C-PYSEVT-WORK.
006540      MOVE "RefundCompleted"       TO PYSEVT-EVENT-TYPE.
006550      MOVE WK-C-REFD-REFUND-ID      TO PYSEVT-REFUND-ID.
006560      MOVE PYSMST-PAYMENT-ID        TO PYSEVT-PAYMENT-ID.
006570      MOVE PYSTRN-RESERVATION-ID    TO PYSEVT-RESERVATION-ID.
006580      MOVE WK-N-REFD-ORIGINAL-AMOUNT TO PYSEVT-ORIGINAL-AMOUNT.
006590      MOVE WK-N-REFD-REFUND-AMOUNT  TO PYSEVT-REFUND-AMOUNT.
006600      MOVE PYSTRN-REASON            TO PYSEVT-REASON.
006610      MOVE WK-C-STAMP-14            TO PYSEVT-OCCURRED-AT.
006620      MOVE WK-C-PYSEVT-WORK         TO WK-C-PYSEVTO-REC.
006630      WRITE WK-C-PYSEVTO-REC.
006640      MOVE "PaymentCancelled"      TO PYSEVT-EVENT-TYPE.
006650      MOVE SPACES                   TO PYSEVT-REFUND-ID.
006660      MOVE WK-C-PYSEVT-WORK         TO WK-C-PYSEVTO-REC.
006670      WRITE WK-C-PYSEVTO-REC.
006680      ADD 1 TO WK-N-REFUNDED-CT.
006690      ADD WK-N-REFD-ORIGINAL-AMOUNT TO WK-N-REFUNDED-ORIG-AMT.
006700      ADD WK-N-REFD-REFUND-AMOUNT   TO WK-N-REFUNDED-PAID-AMT.
006710      PERFORM C930-ACCUM-RATE-BAND THRU C930-ACCUM-RATE-BAND-EX.
006720      MOVE "REFUND"                TO WK-DT-TRAN-TYPE.
006730      MOVE PYSTRN-RESERVATION-ID    TO WK-DT-RESV-ID.
006740      MOVE WK-C-REFD-REFUND-ID      TO WK-DT-ID-OUT.
006750      MOVE WK-N-REFD-REFUND-AMOUNT  TO WK-DT-AMOUNT.
006760      MOVE WK-N-REFD-REFUND-RATE    TO WK-DT-REFUND-RATE.
006770      MOVE "REFUNDED"              TO WK-DT-DISPOSITION.
006780      PERFORM C910-PRINT-DETAIL-LINE
006790         THRU C910-PRINT-DETAIL-LINE-EX.
006800*----------------------------------------------------------------
006810  C599-HANDLE-REFUND-EX.
006820*----------------------------------------------------------------
006830      EXIT.
006840
006850*----------------------------------------------------------------
006860  C600-HANDLE-CANCEL.
006870* A CANCELLATION ALWAYS RETURNS ONE HUNDRED PERCENT AND RAISES A
006880* SINGLE REFUNDCOMPLETED EVENT - NO REFUND ENTITY IS WRITTEN.  ON
006890* A SIMULATED GATEWAY OUTAGE (TOSS_001) TURNS THE MASTER ROW TO
006900* FAILED WITH THE LOOKED-UP MESSAGE AS THE FAIL REASON - REQ 0219
006910*----------------------------------------------------------------
006920      MOVE SPACES TO WK-C-CANC-CURRENT-STATUS.
006930      MOVE ZERO   TO WK-N-CANC-ORIGINAL-AMOUNT.
006940      IF WK-C-MST-FOUND
006950          MOVE PYSMST-STATUS TO WK-C-CANC-CURRENT-STATUS
006960          MOVE PYSMST-AMOUNT TO WK-N-CANC-ORIGINAL-AMOUNT.
006970      MOVE PYSTRN-REASON         TO WK-C-CANC-REASON.
006980      MOVE PYSTRN-FORCE-FAIL-SW  TO WK-C-CANC-FORCE-FAIL-SW.
006990      CALL "PYSCANC" USING WK-C-CANC-RECORD.
007000      IF WK-C-CANC-ERROR-CD NOT = SPACES
007010          MOVE WK-C-CANC-ERROR-CD TO WK-C-CURRENT-ERROR-CD
007020          PERFORM C900-WRITE-REJECT THRU C900-WRITE-REJECT-EX
007030          PERFORM C610-MARK-GATEWAY-FAILURE
007040             THRU C610-MARK-GATEWAY-FAILURE-EX
007050          GO TO C699-HANDLE-CANCEL-EX.
007060      PERFORM C920-BUILD-STAMP THRU C920-BUILD-STAMP-EX.
007070      MOVE "CANCELLED"              TO PYSMST-STATUS.
007080      MOVE WK-C-PYSMST-EDIT-AREA    TO WK-T-MST-ROW (WK-X-MST).
007090      MOVE SPACES                   TO WK-C-PYSEVT-WORK.
007100      MOVE "RefundCompleted"       TO PYSEVT-EVENT-TYPE.
007110      MOVE SPACES                   TO PYSEVT-REFUND-ID.
007120      MOVE PYSMST-PAYMENT-ID        TO PYSEVT-PAYMENT-ID.
007130      MOVE PYSTRN-RESERVATION-ID    TO PYSEVT-RESERVATION-ID.
007140      MOVE WK-N-CANC-ORIGINAL-AMOUNT TO PYSEVT-ORIGINAL-AMOUNT.
007150      MOVE WK-N-CANC-ORIGINAL-AMOUNT TO PYSEVT-REFUND-AMOUNT.
007160      MOVE PYSTRN-REASON            TO PYSEVT-REASON.
007170      MOVE WK-C-STAMP-14            TO PYSEVT-OCCURRED-AT.
007180      MOVE WK-C-PYSEVT-WORK         TO WK-C-PYSEVTO-REC.
007190      WRITE WK-C-PYSEVTO-REC.
007200      ADD 1 TO WK-N-CANCELLED-CT.
007210      ADD WK-N-CANC-ORIGINAL-AMOUNT TO WK-N-CANCELLED-AMT.
007220      MOVE "CANCEL"                 TO WK-DT-TRAN-TYPE.
007230      MOVE PYSTRN-RESERVATION-ID     TO WK-DT-RESV-ID.
007240      MOVE SPACES                    TO WK-DT-ID-OUT.
007250      MOVE WK-N-CANC-ORIGINAL-AMOUNT TO WK-DT-AMOUNT.
007260      MOVE SPACES                    TO WK-DT-REFUND-RATE.
007270      MOVE "CANCELLED"              TO WK-DT-DISPOSITION.
007280      PERFORM C910-PRINT-DETAIL-LINE
007290         THRU C910-PRINT-DETAIL-LINE-EX.
007300*----------------------------------------------------------------
007310  C610-MARK-GATEWAY-FAILURE.
007320* TOSS_001 IS THE ONLY REJECT REASON THAT TURNS AN EXISTING MASTER
007330* ROW TO FAILED - ALL OTHER CANCEL REJECTS LEAVE THE ROW UNTOUCHED
007340*----------------------------------------------------------------
007350      IF WK-C-MST-FOUND AND WK-C-CANC-ERROR-CD = "TOSS_001"
007360          MOVE "FAILED"             TO PYSMST-STATUS
007370          MOVE WK-C-ERRC-MESSAGE     TO PYSMST-FAIL-REASON
007380          MOVE WK-C-PYSMST-EDIT-AREA TO WK-T-MST-ROW (WK-X-MST).
007390*----------------------------------------------------------------
007400  C610-MARK-GATEWAY-FAILURE-EX.
007410*----------------------------------------------------------------
007420      EXIT.
007430
007440*----------------------------------------------------------------
007450  C699-HANDLE-CANCEL-EX.
007460*----------------------------------------------------------------
007470      EXIT.
007480
007490*----------------------------------------------------------------
007500  C900-WRITE-REJECT.
007510* LOOK UP THE MESSAGE TEXT VIA PYSERRC AND WRITE ONE PYSREJ ENTRY
007520*----------------------------------------------------------------
007530      MOVE WK-C-CURRENT-ERROR-CD  TO WK-C-ERRC-ERROR-CD.
007540      CALL "PYSERRC" USING WK-C-ERRC-RECORD.
007550      MOVE SPACES                 TO WK-C-PYSREJ-WORK.
007560      MOVE PYSTRN-TRAN-TYPE        TO PYSREJ-TRAN-TYPE.
007570      MOVE PYSTRN-RESERVATION-ID   TO PYSREJ-RESERVATION-ID.
007580      MOVE WK-C-CURRENT-ERROR-CD   TO PYSREJ-ERROR-CODE.
007590      MOVE WK-C-ERRC-MESSAGE       TO PYSREJ-ERROR-MESSAGE.
007600      MOVE WK-C-PYSREJ-WORK        TO WK-C-PYSREJO-REC.
007610      WRITE WK-C-PYSREJO-REC.
007620      ADD 1 TO WK-N-REJECTED-CT.
007630      MOVE PYSTRN-TRAN-TYPE        TO WK-DT-TRAN-TYPE.
007640      MOVE PYSTRN-RESERVATION-ID   TO WK-DT-RESV-ID.
007650      MOVE SPACES                  TO WK-DT-ID-OUT.
007660      MOVE PYSTRN-AMOUNT           TO WK-DT-AMOUNT.
007670      MOVE SPACES                  TO WK-DT-REFUND-RATE.
007680      MOVE WK-C-CURRENT-ERROR-CD   TO WK-DT-DISPOSITION.
007690      PERFORM C910-PRINT-DETAIL-LINE
007700         THRU C910-PRINT-DETAIL-LINE-EX.
007710*----------------------------------------------------------------
007720  C900-WRITE-REJECT-EX.
007730*----------------------------------------------------------------
007740      EXIT.
007750
007760*----------------------------------------------------------------
007770  C910-PRINT-DETAIL-LINE.
007780*----------------------------------------------------------------
007790      PERFORM C915-CHECK-PAGE-BREAK
007800         THRU C915-CHECK-PAGE-BREAK-EX.
007810      MOVE WK-C-RPT-DETAIL TO WK-C-PYSRPT-REC.
007820      WRITE WK-C-PYSRPT-REC AFTER ADVANCING 1 LINE.
007830      ADD 1 TO WK-N-RPT-LINE-CT.
007840*----------------------------------------------------------------
007850  C910-PRINT-DETAIL-LINE-EX.
007860*----------------------------------------------------------------
007870      EXIT.
007880
007890*----------------------------------------------------------------
007900  C915-CHECK-PAGE-BREAK.
007910* EJECT TO A NEW PAGE ON C01 AND REPRINT THE HEADING WHEN THE
007920* DETAIL/SUMMARY LINE COUNT ON THE CURRENT PAGE IS AT THE LIMIT
007930* - R1SETJ
007940*----------------------------------------------------------------
007950      IF WK-N-RPT-LINE-CT LESS THAN WK-N-RPT-MAX-LINES
007960          GO TO C915-CHECK-PAGE-BREAK-EX.
007970      ADD 1 TO WK-N-RPT-PAGE-NO.
007980      PERFORM A010-PRINT-PAGE-HEADING
007990         THRU A019-PRINT-PAGE-HEADING-EX.
008000*----------------------------------------------------------------
008010  C915-CHECK-PAGE-BREAK-EX.
008020*----------------------------------------------------------------
008030      EXIT.
008040
008050*----------------------------------------------------------------
008060  C920-BUILD-STAMP.
008070* BUILD A 14-DIGIT CCYYMMDDHHMMSS TIMESTAMP FROM THE ALREADY
008080* CENTURY-COMPLETE TRANSACTION PROCESS-DATE AND THE TIME OF DAY -
008090* NO CENTURY WINDOWING IS NEEDED HERE, ONLY ON THE REPORT HEADING
008100*----------------------------------------------------------------
008110      ACCEPT WK-C-RUN-TIME-RAW FROM TIME.
008120      STRING PYSTRN-PROCESS-DATE DELIMITED BY SIZE
008130             WK-C-RUN-TIME-RAW    DELIMITED BY SIZE
008140             INTO WK-C-STAMP-14.
008150*----------------------------------------------------------------
008160  C920-BUILD-STAMP-EX.
008170*----------------------------------------------------------------
008180      EXIT.
008190
008200*----------------------------------------------------------------
008210  C930-ACCUM-RATE-BAND.
008220*----------------------------------------------------------------
008230      SET WK-X-RATE TO 1.
008240      SEARCH WK-T-RATE-ENT
008250          WHEN WK-N-RATE-BAND-PCT (WK-X-RATE)
008260                      = WK-N-REFD-REFUND-RATE
008270              ADD 1 TO WK-N-RATE-BAND-CT (WK-X-RATE)
008280              ADD WK-N-REFD-REFUND-AMOUNT
008290                      TO WK-N-RATE-BAND-AMT (WK-X-RATE).
008300*----------------------------------------------------------------
008310  C930-ACCUM-RATE-BAND-EX.
008320*----------------------------------------------------------------
008330      EXIT.
008340
008350*----------------------------------------------------------------
008360  D000-REWRITE-MASTER-FILE.
008370* WRITE THE UPDATED MASTER TABLE BACK OUT TO PYSMSTO IN TABLE
008380* ORDER - NEWLY PREPARED PAYMENTS FALL AT THE BOTTOM OF THE FILE
008390*----------------------------------------------------------------
008400      SET WK-X-MST TO 1.
008410  D010-REWRITE-LOOP.
008420      IF WK-X-MST GREATER THAN WK-N-MST-TABLE-COUNT
008430          GO TO D099-REWRITE-MASTER-FILE-EX.
008440      MOVE WK-T-MST-ROW (WK-X-MST)  TO WK-C-PYSMSTO-REC.
008450      WRITE WK-C-PYSMSTO-REC.
008460      SET WK-X-MST UP BY 1.
008470      GO TO D010-REWRITE-LOOP.
008480*----------------------------------------------------------------
008490  D099-REWRITE-MASTER-FILE-EX.
008500*----------------------------------------------------------------
008510      EXIT.
008520
008530*----------------------------------------------------------------
008540  E000-PRINT-SETTLEMENT-RPT.
008550* PRINT THE REFUND POLICY BAND SUB-TOTALS FOLLOWED BY THE
008560* GRAND-TOTAL LINES FOR THE RUN - REQ 0171 REFERS
008570*----------------------------------------------------------------
008580      MOVE WK-C-RPT-RATE-HDG   TO WK-C-PYSRPT-REC.
008590      WRITE WK-C-PYSRPT-REC AFTER ADVANCING 2 LINES.
008600      SET WK-X-RATE TO 1.
008610  E010-RATE-LOOP.
008620      IF WK-X-RATE GREATER THAN 4
008630          GO TO E020-PRINT-TOTALS.
008640      MOVE WK-N-RATE-BAND-PCT (WK-X-RATE)  TO WK-RT-PCT.
008650      MOVE WK-N-RATE-BAND-CT (WK-X-RATE)   TO WK-RT-CT.
008660      MOVE WK-N-RATE-BAND-AMT (WK-X-RATE)  TO WK-RT-AMT.
008670      MOVE WK-C-RPT-RATE-LINE  TO WK-C-PYSRPT-REC.
008680      WRITE WK-C-PYSRPT-REC AFTER ADVANCING 1 LINE.
008690      SET WK-X-RATE UP BY 1.
008700      GO TO E010-RATE-LOOP.
008710  E020-PRINT-TOTALS.
008720      MOVE SPACES              TO WK-C-PYSRPT-REC.
008730      WRITE WK-C-PYSRPT-REC AFTER ADVANCING 2 LINES.
008740      MOVE "PAYMENTS PREPARED"        TO WK-TT-LABEL.
008750      MOVE WK-N-PREPARED-CT            TO WK-TT-COUNT.
008760      MOVE WK-N-PREPARED-AMT           TO WK-TT-AMOUNT.
008770      MOVE WK-C-RPT-TOTALS      TO WK-C-PYSRPT-REC.
008780      WRITE WK-C-PYSRPT-REC AFTER ADVANCING 1 LINE.
008790      MOVE "DUPLICATE PREPARES SKIPPED" TO WK-TT-LABEL.
008800      MOVE WK-N-DUP-SKIPPED-CT         TO WK-TT-COUNT.
008810      MOVE ZERO                        TO WK-TT-AMOUNT.
008820      MOVE WK-C-RPT-TOTALS      TO WK-C-PYSRPT-REC.
008830      WRITE WK-C-PYSRPT-REC AFTER ADVANCING 1 LINE.
008840      MOVE "PAYMENTS CONFIRMED"       TO WK-TT-LABEL.
008850      MOVE WK-N-CONFIRMED-CT           TO WK-TT-COUNT.
008860      MOVE WK-N-CONFIRMED-AMT          TO WK-TT-AMOUNT.
008870      MOVE WK-C-RPT-TOTALS      TO WK-C-PYSRPT-REC.
008880      WRITE WK-C-PYSRPT-REC AFTER ADVANCING 1 LINE.
008890      MOVE "PAYMENTS REFUNDED"        TO WK-TT-LABEL.
008900      MOVE WK-N-REFUNDED-CT            TO WK-TT-COUNT.
008910      MOVE WK-N-REFUNDED-PAID-AMT      TO WK-TT-AMOUNT.
008920      MOVE WK-C-RPT-TOTALS      TO WK-C-PYSRPT-REC.
008930      WRITE WK-C-PYSRPT-REC AFTER ADVANCING 1 LINE.
008940      MOVE "ORIGINAL AMOUNT ON REFUNDS" TO WK-TT-LABEL.
008950      MOVE ZERO                        TO WK-TT-COUNT.
008960      MOVE WK-N-REFUNDED-ORIG-AMT       TO WK-TT-AMOUNT.
008970      MOVE WK-C-RPT-TOTALS      TO WK-C-PYSRPT-REC.
008980      WRITE WK-C-PYSRPT-REC AFTER ADVANCING 1 LINE.
008990      MOVE "PAYMENTS CANCELLED"       TO WK-TT-LABEL.
009000      MOVE WK-N-CANCELLED-CT           TO WK-TT-COUNT.
009010      MOVE WK-N-CANCELLED-AMT          TO WK-TT-AMOUNT.
009020      MOVE WK-C-RPT-TOTALS      TO WK-C-PYSRPT-REC.
009030      WRITE WK-C-PYSRPT-REC AFTER ADVANCING 1 LINE.
009040      MOVE "TRANSACTIONS REJECTED"    TO WK-TT-LABEL.
009050      MOVE WK-N-REJECTED-CT            TO WK-TT-COUNT.
009060      MOVE ZERO                        TO WK-TT-AMOUNT.
009070      MOVE WK-C-RPT-TOTALS      TO WK-C-PYSRPT-REC.
009080      WRITE WK-C-PYSRPT-REC AFTER ADVANCING 1 LINE.
009090*----------------------------------------------------------------
009100  E099-PRINT-SETTLEMENT-RPT-EX.
009110*----------------------------------------------------------------
009120      EXIT.
009130
009140*----------------------------------------------------------------
009150  Z000-END-OF-JOB.
009160*----------------------------------------------------------------
009170      CLOSE PYSMSTI
009180            PYSTRNI
009190            PYSMSTO
009200            PYSRFDO
009210            PYSEVTO
009220            PYSREJO
009230            PYSRPT.
009240*----------------------------------------------------------------
009250  Z099-END-OF-JOB-EX.
009260*----------------------------------------------------------------
009270      EXIT.
009280
009290******************************************************************
009300*************** END OF PROGRAM SOURCE  PYSBATCH  ****************
009310******************************************************************
