000010*****************************************************************
000020* PYSTRN.cpybk
000030* DAILY TRANSACTION REQUEST RECORD - PREPARE/CONFIRM/REFUND/CANCEL
000040* ONE RECORD PER REQUEST, PROCESSED IN ARRIVAL (FILE) ORDER
000050*----------------------------------------------------------------
000060* AMENDMENT HISTORY:
000070*----------------------------------------------------------------
000080* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000090* R1SET6 03/05/1993 KLM  - REQ 0138 - ADD PROCESS-DATE FOR REFUND
000100* R1SET6              POLICY DAY-COUNT
000110* R1SETA 12/07/1998 DWT  - REQ 0212 - ADD FORCE-FAIL SWITCH FOR
000120* R1SETA              SIMULATED GATEWAY OUTAGE TESTING (CANCEL)
000130* R1SETC 30/11/1998 DWT  - RECORD LENGTH CORRECTED 140 TO 150
000140*****************************************************************
000150
000160* I-O FORMAT: PYSTRNR  FROM FILE PYSTRNI
000170  05  PYSTRN-RECORD                 PIC X(150).
000180
000190  05  PYSTRNR REDEFINES PYSTRN-RECORD.
000200      10  PYSTRN-TRAN-TYPE          PIC X(08).
000210          88  PYSTRN-IS-PREPARE         VALUE "PREPARE ".
000220          88  PYSTRN-IS-CONFIRM         VALUE "CONFIRM ".
000230          88  PYSTRN-IS-REFUND          VALUE "REFUND  ".
000240          88  PYSTRN-IS-CANCEL          VALUE "CANCEL  ".
000250      10  PYSTRN-RESERVATION-ID     PIC X(20).
000260*             KEY USED BY PREPARE / REFUND / CANCEL
000270      10  PYSTRN-ORDER-ID           PIC X(20).
000280*             CONFIRM ONLY - EQUALS THE RESERVATION ID
000290      10  PYSTRN-PAYMENT-KEY        PIC X(30).
000300*             CONFIRM ONLY - GATEWAY PAYMENT KEY
000310      10  PYSTRN-AMOUNT             PIC 9(11).
000320*             PREPARE: RESERVED AMOUNT  CONFIRM: APPROVED AMOUNT
000330      10  PYSTRN-METHOD             PIC X(15).
000340*             CONFIRM ONLY - PAYMENT METHOD REPORTED BY GATEWAY
000350      10  PYSTRN-CHECKIN-DATE       PIC 9(08).
000360*             PREPARE ONLY - RESERVATION CHECK-IN DATE  CCYYMMDD
000370      10  PYSTRN-PROCESS-DATE       PIC 9(08).
000380*             BUSINESS DATE OF THE REQUEST - DRIVES REFUND POLICY
000390      10  PYSTRN-REASON             PIC X(28).
000400*             REFUND/CANCEL REASON - DEFAULT USER CANCEL REQUEST
000410      10  PYSTRN-FORCE-FAIL-SW      PIC X(01).
000420          88  PYSTRN-FORCE-GATEWAY-FAIL VALUE "Y".
000430*             SEE HISTORY R1SETA - CANCEL GATEWAY OUTAGE SIMULATOR
000440      10  FILLER                    PIC X(01).
000450
000460* ALTERNATE VIEW - RESERVATION-ID / ORDER-ID SHARE THE SAME BYTES
000470* ON A CONFIRM REQUEST THE ORDER ID EQUALS THE RESERVATION ID -
000480* THIS VIEW LETS PYSBATCH TEST EITHER NAME WITHOUT AN EXTRA MOVE
000490  05  PYSTRN-CONFIRM-KEY REDEFINES PYSTRN-RECORD.
000500      10  FILLER                    PIC X(08).
000510      10  FILLER                    PIC X(20).
000520      10  PYSTRN-CONFIRM-ORDER-ID   PIC X(20).
000530      10  FILLER                    PIC X(102).
