000010*****************************************************************
000020* PYSMST.cpybk
000030* PAYMENT MASTER RECORD - ONE ENTRY PER RESERVATION PAYMENT
000040* LOADED ENTIRELY INTO WK-T-PYSMST-TABLE BY PYSBATCH AND SEARCHED
000050* ON RESERVATION-ID (TABLE IS IN RESERVATION-ID SEQUENCE)
000060*----------------------------------------------------------------
000070* AMENDMENT HISTORY:
000080*----------------------------------------------------------------
000090* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000100* R1SET5 19/02/1993 KLM  - REQ 0131 - ADD FAIL-REASON, APPROVED-AT
000110* R1SET9 08/08/1997 DWT  - Y2K PHASE 1 - CHECKIN-DATE, APPROVED-AT
000120* R1SET9              CONFIRMED CENTURY-INCLUSIVE (9(08)/9(14))
000130* R1SETB 30/11/1998 DWT  - RECORD LENGTH CORRECTED 200 TO 220 TO
000140* R1SETB              CARRY THE FULL FIELD SET - SEE PYSMSTR BELOW
000150*****************************************************************
000160
000170* I-O FORMAT: PYSMSTR  FROM FILE PYSMSTI/PYSMSTO
000180  05  PYSMST-RECORD                 PIC X(220).
000190
000200  05  PYSMSTR REDEFINES PYSMST-RECORD.
000210      10  PYSMST-PAYMENT-ID         PIC X(20).
000220*             UNIQUE PAYMENT IDENTIFIER  PAY-NNNNNNNN
000230      10  PYSMST-RESERVATION-ID     PIC X(20).
000240*             RESERVATION KEY - UNIQUE PER PAYMENT - SEARCH KEY
000250      10  PYSMST-ORDER-ID           PIC X(20).
000260*             GATEWAY ORDER ID - SET AT CONFIRMATION
000270      10  PYSMST-PAYMENT-KEY        PIC X(30).
000280*             GATEWAY PAYMENT KEY - SET AT CONFIRMATION
000290      10  PYSMST-TRANSACTION-ID     PIC X(30).
000300*             GATEWAY CAPTURE TRANSACTION ID  TRN-NNNNNNNN
000310      10  PYSMST-AMOUNT             PIC 9(11).
000320*             PAID / PREPARED AMOUNT IN WHOLE WON
000330      10  PYSMST-METHOD             PIC X(15).
000340*             CARD / VIRTUAL_ACCOUNT / EASY_PAY / TRANSFER / SPACE
000350      10  PYSMST-STATUS             PIC X(10).
000360          88  PYSMST-PREPARED           VALUE "PREPARED".
000370          88  PYSMST-COMPLETED          VALUE "COMPLETED".
000380          88  PYSMST-CANCELLED          VALUE "CANCELLED".
000390          88  PYSMST-FAILED             VALUE "FAILED".
000400      10  PYSMST-CHECKIN-DATE       PIC 9(08).
000410*             RESERVATION CHECK-IN DATE  CCYYMMDD
000420      10  PYSMST-APPROVED-AT        PIC 9(14).
000430*             GATEWAY APPROVAL TIMESTAMP - ZERO UNTIL COMPLETED
000440      10  PYSMST-FAIL-REASON        PIC X(40).
000450*             REASON TEXT WHEN PYSMST-FAILED
000460      10  FILLER                    PIC X(02).
000470*             RESERVED FOR FUTURE USE - SEE HISTORY R1SETB
000480
000490* ALTERNATE VIEW - APPROVED-AT TIMESTAMP BROKEN INTO ITS PARTS
000500* USED BY THE SETTLEMENT REPORT DETAIL LINE (PYSBATCH E200)
000510  05  PYSMST-APPROVED-AT-PARTS REDEFINES PYSMST-APPROVED-AT.
000520      10  PYSMST-APR-CCYYMMDD       PIC 9(08).
000530      10  PYSMST-APR-HHMMSS         PIC 9(06).
