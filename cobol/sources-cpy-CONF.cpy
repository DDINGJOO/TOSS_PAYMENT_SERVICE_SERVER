000010*----------------------------------------------------------------
000020* CONF.cpybk
000030* LINKAGE AREA FOR CALLED ROUTINE PYSCONF
000040* PASSED FROM PYSBATCH C400-HANDLE-CONFIRM
000050*----------------------------------------------------------------
000060* AMENDMENT HISTORY:
000070* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000080* R1SET9 30/11/1998 DWT  - REQ 0219 - CURRENT-STATUS AND
000090* R1SET9              PREPARED-AMOUNT NOW PASSED IN FROM THE
000100* R1SET9              MASTER TABLE ROW HELD BY PYSBATCH
000110*----------------------------------------------------------------
000120
000130  01  WK-C-CONF-RECORD.
000140      05  WK-C-CONF-INPUT.
000150          10  WK-C-CONF-CURRENT-STATUS    PIC X(10).
000160          10  WK-N-CONF-PREPARED-AMOUNT   PIC 9(11).
000170          10  WK-N-CONF-REQUEST-AMOUNT    PIC 9(11).
000180          10  WK-C-CONF-METHOD            PIC X(15).
000190      05  WK-C-CONF-OUTPUT.
000200          10  WK-C-CONF-TRANSACTION-ID    PIC X(20).
000210*                 GENERATED - "TRN-" PLUS SEQUENCE
000220          10  WK-C-CONF-ERROR-CD          PIC X(15).
000230*                 SPACES IF THE CONFIRMATION WAS ACCEPTED
000240          10  FILLER                      PIC X(20).
