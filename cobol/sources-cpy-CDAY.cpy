000010*----------------------------------------------------------------
000020* CDAY.cpybk
000030* LINKAGE AREA FOR CALLED ROUTINE PYSCDAY
000040* RETURNS THE WHOLE-DAY INTERVAL BETWEEN TWO CCYYMMDD DATES
000050* CALLED FROM PYSREFD - NO INTRINSIC FUNCTIONS USED - JULIAN CALC
000060*----------------------------------------------------------------
000070* AMENDMENT HISTORY:
000080* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000090*----------------------------------------------------------------
000100
000110  01  WK-C-CDAY-RECORD.
000120      05  WK-C-CDAY-INPUT.
000130          10  WK-N-CDAY-FROM-DATE         PIC 9(08).
000140*                 EARLIER DATE - E.G. PROCESS DATE
000150          10  WK-N-CDAY-TO-DATE           PIC 9(08).
000160*                 LATER DATE - E.G. CHECK-IN DATE
000170      05  WK-C-CDAY-OUTPUT.
000180          10  WK-N-CDAY-DAY-COUNT         PIC S9(05) COMP-3.
000190*                 WHOLE DAYS FROM-DATE THRU TO-DATE
000200          10  WK-C-CDAY-ERROR-CD          PIC X(15).
000210          10  FILLER                      PIC X(10).
