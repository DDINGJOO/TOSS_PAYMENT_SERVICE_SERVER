000010*----------------------------------------------------------------
000020* RATE.cpybk
000030* LINKAGE AREA FOR CALLED ROUTINE PYSRATE
000040* REFUND POLICY RATE TABLE LOOKUP BY DAYS-BEFORE-CHECK-IN
000050* CALLED FROM PYSREFD
000060*----------------------------------------------------------------
000070* AMENDMENT HISTORY:
000080* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000090* R1SET7 15/09/1994 DWT  - REQ 0171 - INITIAL POLICY TABLE
000100*----------------------------------------------------------------
000110
000120  01  WK-C-RATE-RECORD.
000130      05  WK-C-RATE-INPUT.
000140          10  WK-N-RATE-DAY-COUNT         PIC S9(05) COMP-3.
000150      05  WK-C-RATE-OUTPUT.
000160          10  WK-N-RATE-PERCENT           PIC 9(03).
000170*                 000, 030, 050 OR 100
000180          10  FILLER                      PIC X(10).
