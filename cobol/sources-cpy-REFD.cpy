000010*----------------------------------------------------------------
000020* REFD.cpybk
000030* LINKAGE AREA FOR CALLED ROUTINE PYSREFD
000040* PASSED FROM PYSBATCH C500-HANDLE-REFUND
000050*----------------------------------------------------------------
000060* AMENDMENT HISTORY:
000070* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000080* R1SET7 15/09/1994 DWT  - REQ 0171 - ADD REFUND-RATE OUTPUT
000090* R1SET9 30/11/1998 DWT  - REQ 0219 - CURRENT-STATUS AND
000100* R1SET9              ORIGINAL-AMOUNT NOW PASSED IN FROM THE
000110* R1SET9              MASTER TABLE ROW HELD BY PYSBATCH -
000120* R1SET9              PAYMENT-ID OUTPUT DROPPED, CALLER ALREADY
000130* R1SET9              HOLDS IT ON THE MASTER TABLE ROW
000140*----------------------------------------------------------------
000150
000160  01  WK-C-REFD-RECORD.
000170      05  WK-C-REFD-INPUT.
000180          10  WK-C-REFD-CURRENT-STATUS    PIC X(10).
000190          10  WK-N-REFD-ORIGINAL-AMOUNT   PIC 9(11).
000200          10  WK-N-REFD-CHECKIN-DATE      PIC 9(08).
000210          10  WK-N-REFD-PROCESS-DATE      PIC 9(08).
000220          10  WK-C-REFD-REASON            PIC X(28).
000230      05  WK-C-REFD-OUTPUT.
000240          10  WK-C-REFD-REFUND-ID         PIC X(20).
000250*                 GENERATED - "RFD-" PLUS SEQUENCE
000260          10  WK-N-REFD-REFUND-AMOUNT     PIC 9(11).
000270          10  WK-N-REFD-REFUND-RATE       PIC 9(03).
000280          10  WK-C-REFD-ERROR-CD          PIC X(15).
000290*                 SPACES IF THE REFUND WAS ACCEPTED
000300          10  FILLER                      PIC X(10).
