000010*****************************************************************
000020* PYSCMWS.cpybk
000030* COMMON WORKING STORAGE - SETTLEMENT BATCH SUITE
000040* FILE STATUS CONDITIONS AND THE ERROR CODE / MESSAGE TABLE
000050* SHARED BY PYSBATCH AND ALL PYS-PREFIXED CALLED ROUTINES
000060*----------------------------------------------------------------
000070* AMENDMENT HISTORY:
000080*----------------------------------------------------------------
000090* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000100* R1SET2 02/09/1992 KLM  - REQ 0117 - ADD PAYMENT_005/006 CODES
000110* R1SET3 21/06/1994 DWT  - REQ 0164 - ADD TOSS_001 GATEWAY CODE
000120* R1SET4 11/01/1996 PJH  - REQ 0201 - ADD RECORD-DUPLICATE COND
000130*****************************************************************
000140
000150  01  WK-C-FILE-STATUS           PIC X(02).
000160      88  WK-C-SUCCESSFUL                 VALUE "00" "02".
000170      88  WK-C-RECORD-NOT-FOUND           VALUE "23".
000180      88  WK-C-DUPLICATE-KEY              VALUE "22".
000190      88  WK-C-END-OF-FILE                VALUE "10".
000200
000210  01  WK-C-WORK-AREA.
000220      05  WK-C-FOUND                  PIC X(01) VALUE "Y".
000230      05  WK-C-NOT-FOUND              PIC X(01) VALUE "N".
000240      05  FILLER                      PIC X(04).
000250
000260* ERROR CODE CATALOGUE - LOADED BY VALUE, SEARCHED BY PYSERRC
000270* EACH ENTRY IS 72 BYTES - 15 BYTE CODE + 57 BYTE MESSAGE TEXT
000280  01  WK-C-ERRTAB-VALUES.
000290      05  FILLER  PIC X(15) VALUE "PAYMENT_001    ".
000300      05  FILLER  PIC X(57) VALUE
000310      "PAYMENT NOT FOUND FOR RESERVATION OR ORDER ID            ".
000320      05  FILLER  PIC X(15) VALUE "PAYMENT_002    ".
000330      05  FILLER  PIC X(57) VALUE
000340      "PAYMENT ALREADY COMPLETED - CANNOT RECONFIRM             ".
000350      05  FILLER  PIC X(15) VALUE "PAYMENT_003    ".
000360      05  FILLER  PIC X(57) VALUE
000370      "PAYMENT ALREADY CANCELLED                                ".
000380      05  FILLER  PIC X(15) VALUE "PAYMENT_004    ".
000390      05  FILLER  PIC X(57) VALUE
000400      "CONFIRMED AMOUNT DOES NOT MATCH PREPARED AMOUNT          ".
000410      05  FILLER  PIC X(15) VALUE "PAYMENT_005    ".
000420      05  FILLER  PIC X(57) VALUE
000430      "PAYMENT NOT COMPLETED - CANNOT REFUND OR CANCEL          ".
000440      05  FILLER  PIC X(15) VALUE "PAYMENT_006    ".
000450      05  FILLER  PIC X(57) VALUE
000460      "PAYMENT NOT IN PREPARED STATUS                           ".
000470      05  FILLER  PIC X(15) VALUE "REFUND_005     ".
000480      05  FILLER  PIC X(57) VALUE
000490      "REFUND PERIOD HAS EXPIRED - PAST CHECK-IN DATE           ".
000500      05  FILLER  PIC X(15) VALUE "VALIDATION_003 ".
000510      05  FILLER  PIC X(57) VALUE
000520      "PAYMENT METHOD NOT RECOGNIZED BY GATEWAY                 ".
000530      05  FILLER  PIC X(15) VALUE "VALIDATION_004 ".
000540      05  FILLER  PIC X(57) VALUE
000550      "REQUESTED AMOUNT MUST BE GREATER THAN ZERO               ".
000560      05  FILLER  PIC X(15) VALUE "TOSS_001       ".
000570      05  FILLER  PIC X(57) VALUE
000580      "GATEWAY REFUSED THE CANCELLATION REQUEST                 ".
000590  01  WK-C-ERRTAB REDEFINES WK-C-ERRTAB-VALUES.
000600      05  WK-C-ERRTAB-ENT OCCURS 10 TIMES
000610              INDEXED BY WK-X-ERRTAB.
000620          10  WK-C-ERRTAB-CODE        PIC X(15).
000630          10  WK-C-ERRTAB-MSG         PIC X(57).
000640
000650  01  WK-N-ERRTAB-COUNT              PIC S9(04) COMP VALUE 10.
