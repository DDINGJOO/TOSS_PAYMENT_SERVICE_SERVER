000010**************************
000020  IDENTIFICATION DIVISION.
000030**************************
000040  PROGRAM-ID.     PYSREFD.
000050  AUTHOR.         DESMOND LIM.
000060  INSTALLATION.   PAYMENT SETTLEMENT SYSTEMS - IS DIVISION.
000070  DATE-WRITTEN.   14 MAR 1991.
000080  DATE-COMPILED.
000090  SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PROCESS A REFUND OF A
000120*               COMPLETED PAYMENT. THE CALLER (PYSBATCH) SUPPLIES
000130*               THE CURRENT STATUS AND ORIGINAL AMOUNT FROM ITS
000140*               OWN MASTER TABLE ROW. THIS ROUTINE VALIDATES
000150*               REFUNDABILITY, CALLS PYSCDAY FOR THE DAY COUNT TO
000160*               CHECK-IN, PYSRATE FOR THE POLICY BAND, AND PYSMONY
000170*               FOR THE REFUND AMOUNT, THEN GENERATES THE REFUND-
000180*               ID.
000190*
000200*================================================================
000210* HISTORY OF MODIFICATION:
000220*================================================================
000230* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000240* R1SET7 15/09/1994 DWT  - REQ 0171 - REFUND POLICY BAND TABLE
000250*               LOOKUP ADDED VIA PYSRATE
000260* R1SET9 30/11/1998 DWT  - REQ 0219 - MASTER LOOKUP MOVED TO
000270*               PYSBATCH - THIS ROUTINE NO LONGER TOUCHES THE
000280*               MASTER FILE
000290*----------------------------------------------------------------
000300  EJECT
000310***********************
000320  ENVIRONMENT DIVISION.
000330***********************
000340  CONFIGURATION SECTION.
000350  SOURCE-COMPUTER.  IBM-AS400.
000360  OBJECT-COMPUTER.  IBM-AS400.
000370  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000380                     UPSI-0 ON STATUS IS U0-ON
000390                            OFF STATUS IS U0-OFF.
000400
000410****************
000420  DATA DIVISION.
000430****************
000440  WORKING-STORAGE SECTION.
000450**************************
000460  01  FILLER                     PIC X(24)  VALUE
000470      "** PROGRAM PYSREFD   **".
000480
000490* ------------------ PROGRAM WORKING STORAGE -------------------*
000500* REFUND-ID SEQUENCE - RETAINED ACROSS EVERY CALL FOR THE LIFE
000510* OF THE RUN UNIT SO NUMBERS NEVER REPEAT
000520  01  WK-N-REFD-REFUND-SEQ           PIC S9(08) COMP VALUE ZERO.
000530  01  WK-C-REFD-REFUND-SEQ-RAW REDEFINES
000540                WK-N-REFD-REFUND-SEQ      PIC X(04).
000550  01  WK-C-REFD-REFUND-SEQ-ED        PIC 9(08).
000560  01  WK-C-REFD-REFUND-ID-WORK       PIC X(20).
000570  01  WK-C-REFD-REFUND-ID-PARTS REDEFINES
000580                WK-C-REFD-REFUND-ID-WORK.
000590      05  WK-C-REFD-ID-PREFIX        PIC X(04).
000600      05  WK-C-REFD-ID-NUMBER        PIC X(08).
000610      05  FILLER                    PIC X(08).
000620
000630  01  WK-N-REFD-DAY-COUNT-WORK       PIC S9(05) COMP.
000640  01  WK-C-REFD-DAY-COUNT-RAW REDEFINES
000650                WK-N-REFD-DAY-COUNT-WORK  PIC X(04).
000660
000670* CALL ARGUMENT AREAS FOR THE SUBORDINATE UTILITY ROUTINES
000680  COPY CDAY.
000690  COPY RATE.
000700  COPY MONY.
000710
000720  01  WK-C-COMMON.
000730  COPY PYSCMWS.
000740
000750******************
000760  LINKAGE SECTION.
000770******************
000780  COPY REFD.
000790  EJECT
000800*********************************************
000810  PROCEDURE DIVISION USING WK-C-REFD-RECORD.
000820*********************************************
000830  MAIN-MODULE.
000840      MOVE SPACES             TO WK-C-REFD-ERROR-CD.
000850      MOVE SPACES             TO WK-C-REFD-REFUND-ID.
000860      MOVE 0                  TO WK-N-REFD-REFUND-AMOUNT.
000870      MOVE 0                  TO WK-N-REFD-REFUND-RATE.
000880      PERFORM A100-VALIDATE-REFUNDABILITY
000890         THRU A199-VALIDATE-REFUNDABILITY-EX.
000900      IF WK-C-REFD-ERROR-CD NOT = SPACES
000910          GO TO A999-MAIN-MODULE-EX.
000920      PERFORM B100-COMPUTE-REFUND
000930         THRU B199-COMPUTE-REFUND-EX.
000940      PERFORM C100-GENERATE-REFUND-ID
000950         THRU C199-GENERATE-REFUND-ID-EX.
000960*----------------------------------------------------------------
000970  A999-MAIN-MODULE-EX.
000980*----------------------------------------------------------------
000990      GOBACK.
001000
001010*----------------------------------------------------------------
001020  A100-VALIDATE-REFUNDABILITY.
001030* THE PAYMENT MUST BE COMPLETED AND THE PROCESS DATE MUST NOT
001040* BE AFTER THE CHECK-IN DATE FOR A REFUND TO BE ALLOWED
001050*----------------------------------------------------------------
001060      IF WK-C-REFD-CURRENT-STATUS = SPACES
001070          MOVE "PAYMENT_001" TO WK-C-REFD-ERROR-CD
001080          GO TO A199-VALIDATE-REFUNDABILITY-EX.
001090      IF WK-C-REFD-CURRENT-STATUS = "CANCELLED"
001100          MOVE "PAYMENT_003" TO WK-C-REFD-ERROR-CD
001110          GO TO A199-VALIDATE-REFUNDABILITY-EX.
001120      IF WK-C-REFD-CURRENT-STATUS NOT = "COMPLETED"
001130          MOVE "PAYMENT_005" TO WK-C-REFD-ERROR-CD
001140          GO TO A199-VALIDATE-REFUNDABILITY-EX.
001150      MOVE WK-N-REFD-PROCESS-DATE  TO WK-N-CDAY-FROM-DATE.
001160      MOVE WK-N-REFD-CHECKIN-DATE  TO WK-N-CDAY-TO-DATE.
001170      CALL "PYSCDAY" USING WK-C-CDAY-RECORD.
001180      MOVE WK-N-CDAY-DAY-COUNT     TO WK-N-REFD-DAY-COUNT-WORK.
001190      IF WK-N-REFD-DAY-COUNT-WORK < 0
001200          MOVE "REFUND_005" TO WK-C-REFD-ERROR-CD.
001210*----------------------------------------------------------------
001220  A199-VALIDATE-REFUNDABILITY-EX.
001230*----------------------------------------------------------------
001240      EXIT.
001250
001260*----------------------------------------------------------------
001270  B100-COMPUTE-REFUND.
001280* LOOK UP THE POLICY BAND FOR THE DAY COUNT AND APPLY IT TO
001290* THE ORIGINAL AMOUNT, TRUNCATED TO A WHOLE WON
001300*----------------------------------------------------------------
001310      MOVE WK-N-REFD-DAY-COUNT-WORK TO WK-N-RATE-DAY-COUNT.
001320      CALL "PYSRATE" USING WK-C-RATE-RECORD.
001330      MOVE WK-N-RATE-PERCENT        TO WK-N-REFD-REFUND-RATE.
001340      MOVE WK-N-REFD-ORIGINAL-AMOUNT TO WK-N-MONY-AMOUNT.
001350      MOVE WK-N-REFD-REFUND-RATE    TO WK-N-MONY-PERCENT.
001360      CALL "PYSMONY" USING WK-C-MONY-RECORD.
001370      MOVE WK-N-MONY-RESULT         TO WK-N-REFD-REFUND-AMOUNT.
001380*----------------------------------------------------------------
001390  B199-COMPUTE-REFUND-EX.
001400*----------------------------------------------------------------
001410      EXIT.
001420
001430*----------------------------------------------------------------
001440  C100-GENERATE-REFUND-ID.
001450*----------------------------------------------------------------
001460      ADD 1 TO WK-N-REFD-REFUND-SEQ.
001470      MOVE WK-N-REFD-REFUND-SEQ  TO WK-C-REFD-REFUND-SEQ-ED.
001480      MOVE SPACES                TO WK-C-REFD-REFUND-ID-WORK.
001490      MOVE "RFD-"                TO WK-C-REFD-ID-PREFIX.
001500      MOVE WK-C-REFD-REFUND-SEQ-ED TO WK-C-REFD-ID-NUMBER.
001510      MOVE WK-C-REFD-REFUND-ID-WORK TO WK-C-REFD-REFUND-ID.
001520*----------------------------------------------------------------
001530  C199-GENERATE-REFUND-ID-EX.
001540*----------------------------------------------------------------
001550      EXIT.
001560
001570******************************************************************
001580*************** END OF PROGRAM SOURCE  PYSREFD  *****************
001590******************************************************************
