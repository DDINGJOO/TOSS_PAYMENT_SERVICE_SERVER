000010**************************
000020  IDENTIFICATION DIVISION.
000030**************************
000040  PROGRAM-ID.     PYSRATE.
000050  AUTHOR.         DESMOND LIM.
000060  INSTALLATION.   PAYMENT SETTLEMENT SYSTEMS - IS DIVISION.
000070  DATE-WRITTEN.   15 SEP 1994.
000080  DATE-COMPILED.
000090  SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SEARCH THE REFUND
000120*               POLICY RATE TABLE BY THE NUMBER OF WHOLE DAYS
000130*               REMAINING BEFORE CHECK-IN, RETURNING THE REFUND
000140*               PERCENTAGE. CALLED FROM PYSREFD.
000150*
000160*================================================================
000170* HISTORY OF MODIFICATION:
000180*================================================================
000190* R1SET7 15/09/1994 DWT  - INITIAL VERSION - REQ 0171 - REFUND
000200*               POLICY BAND TABLE
000210* R1SETA 12/07/1998 DWT  - REQ 0212 - RAW DEBUG VIEWS ADDED FOR
000220*               PRODUCTION DUMP ANALYSIS
000230*----------------------------------------------------------------
000240  EJECT
000250***********************
000260  ENVIRONMENT DIVISION.
000270***********************
000280  CONFIGURATION SECTION.
000290  SOURCE-COMPUTER.  IBM-AS400.
000300  OBJECT-COMPUTER.  IBM-AS400.
000310  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000320                     UPSI-0 ON STATUS IS U0-ON
000330                            OFF STATUS IS U0-OFF.
000340
000350****************
000360  DATA DIVISION.
000370****************
000380  WORKING-STORAGE SECTION.
000390**************************
000400  01  FILLER                     PIC X(24)  VALUE
000410      "** PROGRAM PYSRATE   **".
000420
000430* ------------------ PROGRAM WORKING STORAGE -------------------*
000440* REFUND POLICY BAND TABLE - THRESHOLDS DESCENDING, FIRST MATCH
000450* ON DAY-COUNT GREATER THAN OR EQUAL TO THRESHOLD APPLIES
000460  01  WK-C-RATE-TABLE-VALUES.
000470      05  FILLER  PIC S9(05)  VALUE +00007.
000480      05  FILLER  PIC 9(03)  VALUE 100.
000490      05  FILLER  PIC S9(05)  VALUE +00003.
000500      05  FILLER  PIC 9(03)  VALUE 050.
000510      05  FILLER  PIC S9(05)  VALUE +00001.
000520      05  FILLER  PIC 9(03)  VALUE 030.
000530      05  FILLER  PIC S9(05)  VALUE +00000.
000540      05  FILLER  PIC 9(03)  VALUE 000.
000550  01  WK-C-RATE-TABLE REDEFINES WK-C-RATE-TABLE-VALUES.
000560      05  WK-C-RATE-ENT  OCCURS 4 TIMES
000570              INDEXED BY WK-X-RATE.
000580          10  WK-N-RATE-THRESHOLD    PIC S9(05).
000590          10  WK-N-RATE-TABLE-PCT    PIC 9(03).
000600
000610  01  WK-N-RATE-DAY-COUNT-WORK       PIC S9(05) COMP.
000620  01  WK-C-RATE-DAY-COUNT-RAW REDEFINES
000630                WK-N-RATE-DAY-COUNT-WORK  PIC X(04).
000640
000650  01  WK-N-RATE-PERCENT-WORK         PIC 9(03).
000660  01  WK-C-RATE-PERCENT-RAW REDEFINES
000670                WK-N-RATE-PERCENT-WORK    PIC X(03).
000680
000690  01  WK-C-COMMON.
000700  COPY PYSCMWS.
000710
000720******************
000730  LINKAGE SECTION.
000740******************
000750  COPY RATE.
000760  EJECT
000770*********************************************
000780  PROCEDURE DIVISION USING WK-C-RATE-RECORD.
000790*********************************************
000800  MAIN-MODULE.
000810      MOVE WK-N-RATE-DAY-COUNT TO WK-N-RATE-DAY-COUNT-WORK.
000820      MOVE 000 TO WK-N-RATE-PERCENT-WORK.
000830      SET WK-X-RATE TO 1.
000840      SEARCH WK-C-RATE-ENT
000850          AT END
000860              MOVE 000 TO WK-N-RATE-PERCENT-WORK
000870          WHEN WK-N-RATE-DAY-COUNT-WORK >=
000880                      WK-N-RATE-THRESHOLD (WK-X-RATE)
000890              MOVE WK-N-RATE-TABLE-PCT (WK-X-RATE)
000900                      TO WK-N-RATE-PERCENT-WORK.
000910      MOVE WK-N-RATE-PERCENT-WORK TO WK-N-RATE-PERCENT.
000920  GOBACK.
000930
000940******************************************************************
000950*************** END OF PROGRAM SOURCE  PYSRATE  *****************
000960******************************************************************
