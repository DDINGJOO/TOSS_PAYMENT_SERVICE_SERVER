000010**************************
000020  IDENTIFICATION DIVISION.
000030**************************
000040  PROGRAM-ID.     PYSMONY.
000050  AUTHOR.         DESMOND LIM.
000060  INSTALLATION.   PAYMENT SETTLEMENT SYSTEMS - IS DIVISION.
000070  DATE-WRITTEN.   14 MAR 1991.
000080  DATE-COMPILED.
000090  SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY A WHOLE
000120*               PERCENTAGE TO A MONEY AMOUNT. THE RESULT IS
000130*               TRUNCATED, NOT ROUNDED, PER THE REFUND POLICY.
000140*               CALLED FROM PYSREFD AND PYSCANC.
000150*
000160*================================================================
000170* HISTORY OF MODIFICATION:
000180*================================================================
000190* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000200* R1SET7 15/09/1994 DWT  - REQ 0171 - CONFIRMED TRUNCATION, NOT
000210*               ROUNDING, MATCHES THE REFUND POLICY
000220*----------------------------------------------------------------
000230  EJECT
000240***********************
000250  ENVIRONMENT DIVISION.
000260***********************
000270  CONFIGURATION SECTION.
000280  SOURCE-COMPUTER.  IBM-AS400.
000290  OBJECT-COMPUTER.  IBM-AS400.
000300  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000310                     UPSI-0 ON STATUS IS U0-ON
000320                            OFF STATUS IS U0-OFF.
000330
000340****************
000350  DATA DIVISION.
000360****************
000370  WORKING-STORAGE SECTION.
000380**************************
000390  01  FILLER                     PIC X(24)  VALUE
000400      "** PROGRAM PYSMONY   **".
000410
000420* ------------------ PROGRAM WORKING STORAGE -------------------*
000430  01  WK-N-MONY-EXTENDED-WORK        PIC S9(13) COMP-3.
000440  01  WK-C-MONY-EXTENDED-RAW REDEFINES
000450                WK-N-MONY-EXTENDED-WORK   PIC X(07).
000460
000470  01  WK-N-MONY-AMOUNT-WORK          PIC 9(11).
000480  01  WK-C-MONY-AMOUNT-EDIT REDEFINES
000490                WK-N-MONY-AMOUNT-WORK.
000500      05  FILLER                     PIC X(04).
000510      05  WK-C-MONY-AMOUNT-LOW7      PIC X(07).
000520
000530  01  WK-N-MONY-PERCENT-WORK         PIC 9(03).
000540  01  WK-C-MONY-PERCENT-RAW REDEFINES
000550                WK-N-MONY-PERCENT-WORK    PIC X(03).
000560
000570  01  WK-N-MONY-RESULT-WORK          PIC 9(11).
000580
000590  01  WK-C-COMMON.
000600  COPY PYSCMWS.
000610
000620******************
000630  LINKAGE SECTION.
000640******************
000650  COPY MONY.
000660  EJECT
000670*********************************************
000680  PROCEDURE DIVISION USING WK-C-MONY-RECORD.
000690*********************************************
000700  MAIN-MODULE.
000710      MOVE WK-N-MONY-AMOUNT  TO WK-N-MONY-AMOUNT-WORK.
000720      MOVE WK-N-MONY-PERCENT TO WK-N-MONY-PERCENT-WORK.
000730      IF WK-N-MONY-PERCENT-WORK = 0
000740          MOVE 0 TO WK-N-MONY-RESULT-WORK
000750          GO TO A099-MAIN-MODULE-EX.
000760      IF WK-N-MONY-PERCENT-WORK = 100
000770          MOVE WK-N-MONY-AMOUNT-WORK TO WK-N-MONY-RESULT-WORK
000780          GO TO A099-MAIN-MODULE-EX.
000790*                 TRUNCATED, NOT ROUNDED - PER THE REFUND POLICY
000800      COMPUTE WK-N-MONY-EXTENDED-WORK =
000810          (WK-N-MONY-AMOUNT-WORK * WK-N-MONY-PERCENT-WORK) / 100.
000820      MOVE WK-N-MONY-EXTENDED-WORK TO WK-N-MONY-RESULT-WORK.
000830*----------------------------------------------------------------
000840  A099-MAIN-MODULE-EX.
000850*----------------------------------------------------------------
000860      MOVE WK-N-MONY-RESULT-WORK TO WK-N-MONY-RESULT.
000870  GOBACK.
000880
000890******************************************************************
000900*************** END OF PROGRAM SOURCE  PYSMONY  *****************
000910******************************************************************
