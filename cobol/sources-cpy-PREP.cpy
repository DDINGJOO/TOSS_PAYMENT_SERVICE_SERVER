000010*----------------------------------------------------------------
000020* PREP.cpybk
000030* LINKAGE AREA FOR CALLED ROUTINE PYSPREP
000040* PASSED FROM PYSBATCH C300-HANDLE-PREPARE
000050*----------------------------------------------------------------
000060* AMENDMENT HISTORY:
000070* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000080* R1SET9 30/11/1998 DWT  - REQ 0219 - MASTER LOOKUP MOVED TO
000090* R1SET9              PYSBATCH IN-STORAGE TABLE, DUPLICATE-SW
000100* R1SET9              DROPPED FROM THIS LINKAGE
000110*----------------------------------------------------------------
000120
000130  01  WK-C-PREP-RECORD.
000140      05  WK-C-PREP-INPUT.
000150          10  WK-C-PREP-RESERVATION-ID    PIC X(20).
000160          10  WK-N-PREP-AMOUNT            PIC 9(11).
000170          10  WK-N-PREP-CHECKIN-DATE      PIC 9(08).
000180      05  WK-C-PREP-OUTPUT.
000190          10  WK-C-PREP-PAYMENT-ID        PIC X(20).
000200*                 GENERATED - "PAY-" PLUS SEQUENCE
000210          10  WK-C-PREP-ERROR-CD          PIC X(15).
000220*                 SPACES IF THE PREPARATION WAS ACCEPTED
000230          10  FILLER                      PIC X(20).
