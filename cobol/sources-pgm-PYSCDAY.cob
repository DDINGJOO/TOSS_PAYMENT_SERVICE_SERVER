000010**************************
000020  IDENTIFICATION DIVISION.
000030**************************
000040  PROGRAM-ID.     PYSCDAY.
000050  AUTHOR.         DESMOND LIM.
000060  INSTALLATION.   PAYMENT SETTLEMENT SYSTEMS - IS DIVISION.
000070  DATE-WRITTEN.   14 MAR 1991.
000080  DATE-COMPILED.
000090  SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE WHOLE
000120*               NUMBER OF DAYS BETWEEN TWO CCYYMMDD DATES. USED BY
000130*               PYSREFD TO DERIVE THE DAYS-BEFORE-CHECK-IN FOR THE
000140*               REFUND POLICY TABLE LOOKUP. JULIAN DAY NUMBER
000150*               METHOD - NO DATE INTRINSICS ON THIS COMPILER.
000160*
000170*================================================================
000180* HISTORY OF MODIFICATION:
000190*================================================================
000200* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000210* R1SET9 17/03/1998 PJH  - REQ 0208 - Y2K - CCYY CENTURY WINDOW
000220*               REMOVED, DATES ARE FULL 4-DIGIT CCYY ON INPUT FROM
000230*               THE TRANSACTION FILE
000240* R1SETH 22/03/1998 PJH  - REQ 0208 FOLLOW-UP - WK-N-CDAY-TEST-
000250*               CCYY WAS DROPPED FROM WORKING-STORAGE BY
000260*               TRANSCRIPTION ERROR WHEN THE ABOVE CHANGE WAS
000270*               KEYED IN.  DECLARATION RESTORED - CAUGHT ON RE-
000280*               COMPILE
000290*----------------------------------------------------------------
000300  EJECT
000310 **********************
000320  ENVIRONMENT DIVISION.
000330 **********************
000340  CONFIGURATION SECTION.
000350  SOURCE-COMPUTER.  IBM-AS400.
000360  OBJECT-COMPUTER.  IBM-AS400.
000370  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000380                     UPSI-0 ON STATUS IS U0-ON
000390                            OFF STATUS IS U0-OFF.
000400
000410 ***************
000420  DATA DIVISION.
000430 ***************
000440  WORKING-STORAGE SECTION.
000450 *************************
000460  01  FILLER                     PIC X(24)  VALUE
000470      "** PROGRAM PYSCDAY   **".
000480
000490* ------------------ PROGRAM WORKING STORAGE -------------------*
000500  01  WK-C-CDAY-WORK-RECORD          PIC X(20).
000510  01  WK-C-CDAY-WORK REDEFINES WK-C-CDAY-WORK-RECORD.
000520      05  WK-N-CDAY-FROM-JULIAN      PIC S9(07) COMP.
000530      05  WK-N-CDAY-TO-JULIAN        PIC S9(07) COMP.
000540      05  WK-N-CDAY-LEAP-SW          PIC S9(01) COMP.
000550          88  WK-N-CDAY-IS-LEAP-YEAR     VALUE 1.
000560      05  FILLER                     PIC X(08).
000570
000580  01  WK-N-CDAY-FROM-DATE-WORK       PIC 9(08).
000590  01  WK-N-CDAY-FROM-DATE-PARTS REDEFINES
000600                WK-N-CDAY-FROM-DATE-WORK.
000610      05  WK-N-CDAY-FROM-CCYY        PIC 9(04).
000620      05  WK-N-CDAY-FROM-MM          PIC 9(02).
000630      05  WK-N-CDAY-FROM-DD          PIC 9(02).
000640
000650  01  WK-N-CDAY-TO-DATE-WORK         PIC 9(08).
000660  01  WK-N-CDAY-TO-DATE-PARTS REDEFINES
000670                WK-N-CDAY-TO-DATE-WORK.
000680      05  WK-N-CDAY-TO-CCYY          PIC 9(04).
000690      05  WK-N-CDAY-TO-MM            PIC 9(02).
000700      05  WK-N-CDAY-TO-DD            PIC 9(02).
000710
000720* CUMULATIVE DAYS PRIOR TO 1ST OF MONTH, NON-LEAP YEAR BASIS
000730  01  WK-C-CDAY-CUM-TABLE-VALUES.
000740      05  FILLER  PIC 9(03)  VALUE 000.
000750      05  FILLER  PIC 9(03)  VALUE 031.
000760      05  FILLER  PIC 9(03)  VALUE 059.
000770      05  FILLER  PIC 9(03)  VALUE 090.
000780      05  FILLER  PIC 9(03)  VALUE 120.
000790      05  FILLER  PIC 9(03)  VALUE 151.
000800      05  FILLER  PIC 9(03)  VALUE 181.
000810      05  FILLER  PIC 9(03)  VALUE 212.
000820      05  FILLER  PIC 9(03)  VALUE 243.
000830      05  FILLER  PIC 9(03)  VALUE 273.
000840      05  FILLER  PIC 9(03)  VALUE 304.
000850      05  FILLER  PIC 9(03)  VALUE 334.
000860  01  WK-C-CDAY-CUM-TABLE REDEFINES
000870                WK-C-CDAY-CUM-TABLE-VALUES.
000880      05  WK-N-CDAY-CUM-DAYS  OCCURS 12 TIMES  PIC 9(03).
000890
000900  01  WK-N-CDAY-CENTURY-WORK          PIC S9(07) COMP.
000910  01  WK-N-CDAY-TEST-CCYY             PIC 9(04).
000920
000930  01  WK-C-COMMON.
000940  COPY PYSCMWS.
000950
000960 *****************
000970  LINKAGE SECTION.
000980 *****************
000990  COPY CDAY.
001000  EJECT
001010 ********************************************
001020  PROCEDURE DIVISION USING WK-C-CDAY-RECORD.
001030 ********************************************
001040  MAIN-MODULE.
001050      MOVE SPACES              TO WK-C-CDAY-ERROR-CD.
001060      MOVE WK-N-CDAY-FROM-DATE TO WK-N-CDAY-FROM-DATE-WORK.
001070      MOVE WK-N-CDAY-TO-DATE   TO WK-N-CDAY-TO-DATE-WORK.
001080      PERFORM B000-CALC-JULIAN-FROM
001090         THRU B099-CALC-JULIAN-FROM-EX.
001100      PERFORM B100-CALC-JULIAN-TO
001110         THRU B199-CALC-JULIAN-TO-EX.
001120      COMPUTE WK-N-CDAY-DAY-COUNT =
001130              WK-N-CDAY-TO-JULIAN - WK-N-CDAY-FROM-JULIAN.
001140  GOBACK.
001150
001160*----------------------------------------------------------------
001170  B000-CALC-JULIAN-FROM.
001180*----------------------------------------------------------------
001190      MOVE WK-N-CDAY-FROM-CCYY TO WK-N-CDAY-TEST-CCYY.
001200      PERFORM C000-TEST-LEAP-YEAR
001210         THRU C099-TEST-LEAP-YEAR-EX.
001220      COMPUTE WK-N-CDAY-FROM-JULIAN =
001230            (WK-N-CDAY-FROM-CCYY * 365)
001240          + (WK-N-CDAY-FROM-CCYY / 4)
001250          - (WK-N-CDAY-FROM-CCYY / 100)
001260          + (WK-N-CDAY-FROM-CCYY / 400)
001270          + WK-N-CDAY-CUM-DAYS (WK-N-CDAY-FROM-MM)
001280          + WK-N-CDAY-FROM-DD.
001290      IF WK-N-CDAY-IS-LEAP-YEAR
001300         AND WK-N-CDAY-FROM-MM > 2
001310          ADD 1 TO WK-N-CDAY-FROM-JULIAN.
001320*----------------------------------------------------------------
001330  B099-CALC-JULIAN-FROM-EX.
001340*----------------------------------------------------------------
001350      EXIT.
001360
001370*----------------------------------------------------------------
001380  B100-CALC-JULIAN-TO.
001390*----------------------------------------------------------------
001400      MOVE WK-N-CDAY-TO-CCYY   TO WK-N-CDAY-TEST-CCYY.
001410      PERFORM C000-TEST-LEAP-YEAR
001420         THRU C099-TEST-LEAP-YEAR-EX.
001430      COMPUTE WK-N-CDAY-TO-JULIAN =
001440            (WK-N-CDAY-TO-CCYY * 365)
001450          + (WK-N-CDAY-TO-CCYY / 4)
001460          - (WK-N-CDAY-TO-CCYY / 100)
001470          + (WK-N-CDAY-TO-CCYY / 400)
001480          + WK-N-CDAY-CUM-DAYS (WK-N-CDAY-TO-MM)
001490          + WK-N-CDAY-TO-DD.
001500      IF WK-N-CDAY-IS-LEAP-YEAR
001510         AND WK-N-CDAY-TO-MM > 2
001520          ADD 1 TO WK-N-CDAY-TO-JULIAN.
001530*----------------------------------------------------------------
001540  B199-CALC-JULIAN-TO-EX.
001550*----------------------------------------------------------------
001560      EXIT.
001570
001580*----------------------------------------------------------------
001590  C000-TEST-LEAP-YEAR.
001600*----------------------------------------------------------------
001610      MOVE 0 TO WK-N-CDAY-LEAP-SW.
001620      DIVIDE WK-N-CDAY-TEST-CCYY BY 400
001630              GIVING WK-N-CDAY-CENTURY-WORK
001640              REMAINDER WK-N-CDAY-CENTURY-WORK.
001650      IF WK-N-CDAY-CENTURY-WORK = 0
001660          MOVE 1 TO WK-N-CDAY-LEAP-SW
001670          GO TO C099-TEST-LEAP-YEAR-EX.
001680      DIVIDE WK-N-CDAY-TEST-CCYY BY 100
001690              GIVING WK-N-CDAY-CENTURY-WORK
001700              REMAINDER WK-N-CDAY-CENTURY-WORK.
001710      IF WK-N-CDAY-CENTURY-WORK = 0
001720          GO TO C099-TEST-LEAP-YEAR-EX.
001730      DIVIDE WK-N-CDAY-TEST-CCYY BY 4
001740              GIVING WK-N-CDAY-CENTURY-WORK
001750              REMAINDER WK-N-CDAY-CENTURY-WORK.
001760      IF WK-N-CDAY-CENTURY-WORK = 0
001770          MOVE 1 TO WK-N-CDAY-LEAP-SW.
001780*----------------------------------------------------------------
001790  C099-TEST-LEAP-YEAR-EX.
001800*----------------------------------------------------------------
001810      EXIT.
001820
001830******************************************************************
001840*************** END OF PROGRAM SOURCE  PYSCDAY  *****************
001850******************************************************************
