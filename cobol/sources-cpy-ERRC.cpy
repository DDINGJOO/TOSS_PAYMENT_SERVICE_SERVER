000010*----------------------------------------------------------------
000020* ERRC.cpybk
000030* LINKAGE AREA FOR CALLED ROUTINE PYSERRC
000040* ERROR-CODE TO MESSAGE-TEXT CATALOGUE LOOKUP
000050* CALLED FROM PYSBATCH WHEN A CALLED ROUTINE RETURNS A NON-SPACE
000060* ERROR-CD, TO BUILD THE REJECT-FILE MESSAGE TEXT
000070*----------------------------------------------------------------
000080* AMENDMENT HISTORY:
000090* R1SETL 14/03/1991 KLM  - INITIAL VERSION - PYMT SETTLEMENT PROJ
000100*----------------------------------------------------------------
000110
000120  01  WK-C-ERRC-RECORD.
000130      05  WK-C-ERRC-INPUT.
000140          10  WK-C-ERRC-ERROR-CD          PIC X(15).
000150      05  WK-C-ERRC-OUTPUT.
000160          10  WK-C-ERRC-MESSAGE           PIC X(57).
000170          10  WK-C-ERRC-NOT-FOUND-SW      PIC X(01).
000180              88  WK-C-ERRC-CODE-NOT-FOUND    VALUE "Y".
000190          10  FILLER                      PIC X(10).
